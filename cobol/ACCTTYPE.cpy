000100******************************************************************
000200*  COPY MEMBER:   ACCTTYPE                                        *
000300*  GARDEN STATE TRUST CO. - DATA PROCESSING                       *
000400*                                                                 *
000500*  DESCRIPTION:  STATIC ACCOUNT-TYPE REFERENCE TABLE.  SAME       *
000600*  VALUE/REDEFINES TECHNIQUE AS BRANCTAB.  DECLARATION ORDER IS   *
000700*  SIGNIFICANT -- THE PRINT-SORTED-BY-TYPE (PT) REPORT SORTS ON   *
000800*  THIS TABLE'S SUBSCRIPT ORDER, NOT ON THE TYPE CODE VALUE.      *
000850*                                                                 *
000870*  TY-NAME IS THE CANONICAL (PRINTED) NAME.  TY-MATCH IS THE      *
000880*  WORD THE TELLER KEYS ON THE OPEN-ACCOUNT COMMAND LINE - THE    *
000890*  MONEY MARKET ROW KEYS ON "MONEYMARKET" (NO UNDERSCORE) BUT     *
000895*  PRINTS AS "MONEY_MARKET" EVERYWHERE ELSE.                      *
000900*                                                                 *
001000******************************************************************
001100* MAINTENANCE HISTORY                                             *
001200*  03/14/88  DK   INITIAL TABLE - CHECKING AND SAVINGS.           *
001300*  04/11/90  DK   CR-0301 - MONEY_MARKET ADDED AHEAD OF THE       *
001400*                  WITHDRAWAL DOWNGRADE RULE GOING IN.            *
001450*  04/11/90  DK   CR-0301 - TY-MATCH SPLIT OUT FROM TY-NAME -     *
001460*                  TELLER KEYS "MONEYMARKET", REPORTS STILL PRINT *
001470*                  "MONEY_MARKET".                                *
001500******************************************************************
001600 01  ACCT-TYPE-TABLE-DATA.
001700     05  FILLER  PIC X(26) VALUE '01CHECKING    CHECKING    '.
001800     05  FILLER  PIC X(26) VALUE '02SAVINGS     SAVINGS     '.
001900     05  FILLER  PIC X(26) VALUE '03MONEY_MARKETMONEYMARKET '.
002000 01  ACCT-TYPE-TABLE REDEFINES ACCT-TYPE-TABLE-DATA.
002100     05  ACCT-TYPE-TABLE-ENTRY OCCURS 3 TIMES
002200                               INDEXED BY TY-IDX.
002300         10  TY-CODE             PIC X(02).
002400         10  TY-NAME             PIC X(12).
002450         10  TY-MATCH            PIC X(12).
