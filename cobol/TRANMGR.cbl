000100******************************************************************
000200*                                                                *
000300*   G A R D E N   S T A T E   T R U S T   C O M P A N Y          *
000400*   DEPOSIT SYSTEMS  -  BATCH PROCESSING                         *
000500*                                                                *
000600******************************************************************
000700       IDENTIFICATION DIVISION.
000800       PROGRAM-ID.     TRANMGR.
000900       AUTHOR.         D. KOWALCZYK.
001000       INSTALLATION.   GARDEN STATE TRUST CO. - DATA PROCESSING.
001100       DATE-WRITTEN.   03/14/88.
001200       DATE-COMPILED.
001300       SECURITY.       COMPANY CONFIDENTIAL.
001400******************************************************************
001500* PROGRAM:  TRANMGR                                              *
001600*                                                                *
001700* READS THE DAILY TRANSACTION COMMAND FILE (TRANIN) AND APPLIES  *
001800* EACH COMMAND AGAINST THE IN-MEMORY ACCOUNT DATABASE -- OPEN,   *
001900* CLOSE, DEPOSIT, WITHDRAW, AND THE VARIOUS PRINT/REPORT         *
002000* REQUESTS.  ONE RESULT OR REPORT LINE IS WRITTEN TO SYSOUT FOR  *
002100* EVERY COMMAND READ.  PROCESSING IS STRICTLY SEQUENTIAL -- ONE  *
002200* COMMAND IN, ZERO OR MORE LINES OUT.                            *
002300*                                                                *
002400* THE ACCOUNT DATABASE AND THE CLOSED-ACCOUNT ARCHIVE LIVE      *
002500* ENTIRELY IN WORKING STORAGE FOR THE LIFE OF THE RUN.  THERE IS *
002600* NO MASTER FILE -- TRANIN IS THE ONLY INPUT.                    *
002700******************************************************************
002800* CHANGE LOG                                                     *
002900*-----------------------------------------------------------------
003000* DATE      BY    REQUEST    DESCRIPTION                         *
003100* --------  ----  ---------  -------------------------------------
003200* 03/14/88  DK    INITIAL    INITIAL VERSION - OPEN/CLOSE/DEPOSIT/
003300*                            WITHDRAWAL COMMAND PROCESSING.
003400* 08/02/88  DK    CR-0114    ADDED PRINT-ALL (P) COMMAND AND THE
003500*                            ACCOUNT LIST REPORT FORMAT.
003600* 01/09/89  RMT   CR-0201    ADDED ARCHIVE (PA) FOR CLOSED
003700*                            ACCOUNTS.
003800* 06/22/89  RMT   CR-0230    ADDED SORT-BY-BRANCH (PB) AND
003900*                            SORT-BY-HOLDER (PH) REPORTS.
004000* 11/30/89  DK    CR-0255    ADDED SORT-BY-TYPE (PT) REPORT.
004100* 04/11/90  DK    CR-0301    MONEY MARKET DOWNGRADE RULE ADDED TO
004200*                            WITHDRAWAL PROCESSING.
004300* 02/18/91  RMT   CR-0354    DUPLICATE-HOLDER CHECK ADDED TO
004400*                            ACCOUNT-OPEN PROCESSING.
004500* 09/09/92  DK    CR-0410    ACCOUNT AND ARCHIVE TABLE CAPACITY
004600*                            RAISED TO 500 ENTRIES (WAS 250).
004700* 05/14/93  JCL   CR-0460    CLOSE-BY-PROFILE NOW CLOSES ALL
004800*                            ACCOUNTS FOR THE HOLDER, NOT JUST
004900*                            THE FIRST ONE FOUND.
005000* 10/02/95  JCL   CR-0520    SERIAL NUMBER GENERATOR REWRITTEN TO
005100*                            THE BRANCH-SEEDED WRAP-AROUND SCHEME.
005200* 03/03/98  RMT   CR-0601    HOLDER-DOB-YYYY CARRIED AS A FULL
005300*                            4-DIGIT YEAR THROUGHOUT FOR YEAR
005400*                            2000 READINESS (Y2K).
005500* 07/19/99  RMT   CR-0618    Y2K REGRESSION FIX - DATEVAL LEAP
005600*                            YEAR TEST FOR CENTURY YEARS WAS
005700*                            WRONG (SEE DATEVAL CHANGE LOG).
005800* 11/04/02  DK    CR-0672    PRINT-ARCHIVE CONFIRMED TO SHOW THE
005900*                            MOST RECENTLY CLOSED ACCOUNT FIRST.
006000* 06/30/06  JCL   CR-0719    INSUFFICIENT-FUNDS AND INVALID-
006100*                            ACCOUNT MESSAGE TEXT STANDARDIZED TO
006200*                            MATCH THE TELLER SYSTEM WORDING.
006300* 02/11/11  RMT   CR-0788    TABLE CAPACITY GUARD ADDED - OPEN OR
006400*                            ARCHIVE OF THE 501ST ENTRY NOW
006500*                            REPORTS A PROCESSING ERROR INSTEAD
006600*                            OF ABENDING.
006700* 06/14/13  JCL   CR-0841    340-CLOSE-BY-PROFILE WORDING DRIFTED
006800*                            FROM THE 330-CLOSE-BY-NUMBER WORDING
006900*                            ("CLOSED, MOVED TO ARCHIVE, BALANCE
007000*                            SET TO 0" VS. "CLOSED AND MOVED TO
007100*                            ARCHIVE; BALANCE SET TO 0").  TELLER
007200*                            SYSTEM SCREEN-SCRAPES THIS LINE -
007300*                            WORDING MADE TO MATCH EXACTLY.  ALSO
007400*                            MOVED THE TABLE-COUNT FIELDS TO
007500*                            77-LEVEL PER STANDARDS MANUAL SEC. 4
007600*                            (STANDALONE SCALARS USED ACROSS MANY
007700*                            PARAGRAPHS SHOULD NOT RIDE INSIDE A
007800*                            GROUP).
007900* 07/02/13  JCL   CR-0842    SOURCE LISTING RE-KEYED AFTER A CARD-
008000*                            DECK CONVERSION LEFT EVERY COMMENT
008100*                            ASTERISK SITTING IN COLUMN 13 INSTEAD
008200*                            OF COLUMN 7 - COMPILER TREATED THEM AS
008300*                            AREA A/B TEXT.  RESEQUENCED TO COLUMN
008400*                            7 THROUGHOUT.  ALSO, 000-MAIN-PROCESS
008500*                            WAS WRITING A BLANK SYSOUT LINE AHEAD
008600*                            OF THE STARTUP MESSAGE (STRAY WRITE
008700*                            BEFORE THE MOVE) AND WAS PRINTING THE
008800*                            "IS TERMINATED" LINE A SECOND TIME
008900*                            WHENEVER TRANIN SIMPLY RAN OUT WITHOUT
009000*                            A Q COMMAND.  BOTH REMOVED - THE Q
009100*                            BRANCH IN 120-DISPATCH-COMMAND ALREADY
009200*                            OWNS THAT MESSAGE.
009300* 07/16/13  JCL   CR-0843    TELLERS REPORTED DEPOSIT/WITHDRAWAL
009400*                            CONFIRMATION LINES SHOWING "NEW BALANCE:"
009500*                            WITH NOTHING AFTER THE COLON, AND HOLDER
009600*                            DATES ON THE ACCOUNT-LIST REPORT PRINTING
009700*                            AS "/15/1990" OR WORSE.  865/870/880 WERE
009800*                            DE-EDITING WS-BALANCE-EDIT, WS-AMOUNT-
009900*                            ECHO-EDIT AND THE DOB MM/DD FIELDS WITH
010000*                            UNSTRING ... DELIMITED BY ALL SPACE INTO
010100*                            A SINGLE TARGET - THAT IDIOM DOES NOT
010200*                            STRIP LEADING BLANKS, IT RETURNS ALL
010300*                            BLANKS, BECAUSE THE LEADING RUN OF SPACES
010400*                            IS ITSELF THE FIRST DELIMITER MATCH AND
010500*                            THE TEXT AFTER IT IS DISCARDED.  SINCE
010600*                            THE FLOATING-$ AND FLOATING-- PICTURES
010700*                            LEAVE A LEADING SPACE FOR ALMOST EVERY
010800*                            REAL BALANCE, AND Z9 LEAVES ONE FOR ANY
010900*                            SINGLE-DIGIT MONTH OR DAY, THIS WAS
011000*                            WIPING OUT THE DOLLAR AMOUNT OR THE DATE
011100*                            ON THE MAJORITY OF TRANSACTIONS.  ALL
011200*                            THREE PARAGRAPHS REWRITTEN TO COUNT THE
011300*                            LEADING SPACES WITH INSPECT ... TALLYING
011400*                            AND LIFT THE REST OUT BY REFERENCE
011500*                            MODIFICATION INSTEAD.  TEST DECK RERUN
011600*                            WITH A $45.00 DEPOSIT, A $45,000,000.00
011700*                            BALANCE, AND HOLDERS BORN ON THE 1ST, THE
011800*                            5TH AND THE 15TH OF THE MONTH.
011900******************************************************************
012000
012100       ENVIRONMENT DIVISION.
012200       CONFIGURATION SECTION.
012300       SOURCE-COMPUTER.  IBM-370.
012400       OBJECT-COMPUTER.  IBM-370.
012500       SPECIAL-NAMES.
012600           C01 IS TOP-OF-FORM.
012700
012800       INPUT-OUTPUT SECTION.
012900       FILE-CONTROL.
013000           SELECT TRANS-IN  ASSIGN TO TRANIN
013100               ORGANIZATION IS LINE SEQUENTIAL
013200               FILE STATUS  IS WS-TRANIN-STATUS.
013300
013400           SELECT SYS-OUT   ASSIGN TO SYSOUT
013500               ORGANIZATION IS LINE SEQUENTIAL
013600               FILE STATUS  IS WS-SYSOUT-STATUS.
013700
013800******************************************************************
013900       DATA DIVISION.
014000       FILE SECTION.
014100
014200       FD  TRANS-IN
014300           RECORDING MODE IS F.
014400       COPY TRANREC.
014500
014600       FD  SYS-OUT
014700           RECORDING MODE IS F.
014800       01  SYSOUT-RECORD                 PIC X(132).
014900
015000******************************************************************
015100       WORKING-STORAGE SECTION.
015200******************************************************************
015300*    STANDALONE SCALARS - TABLE OCCURRENCE COUNTS.  THESE DRIVE  *
015400*    THE DEPENDING ON CLAUSES ON THE ACCOUNT AND ARCHIVE TABLES  *
015500*    BELOW AND ARE REFERENCED FROM NEARLY EVERY PARAGRAPH IN THE *
015600*    PROGRAM, SO THEY ARE CARRIED AS 77-LEVEL ITEMS RATHER THAN  *
015700*    BURIED IN A GROUP.                                          *
015800******************************************************************
015900       77  WS-ACCT-COUNT                 PIC 9(03) COMP VALUE 0.
016000       77  WS-ARCH-COUNT                 PIC 9(03) COMP VALUE 0.
016100
016200******************************************************************
016300*    RUN CONTROL SWITCHES                                        *
016400******************************************************************
016500       01  WS-FILE-STATUS.
016600           05  WS-TRANIN-STATUS          PIC X(02) VALUE SPACES.
016700           05  WS-SYSOUT-STATUS          PIC X(02) VALUE SPACES.
016800
016900       01  WS-RUN-SWITCHES.
017000           05  WS-TRANIN-EOF             PIC X(01) VALUE 'N'.
017100               88  TRANIN-AT-EOF                   VALUE 'Y'.
017200           05  WS-QUIT-SWITCH            PIC X(01) VALUE 'N'.
017300               88  QUIT-WAS-REQUESTED              VALUE 'Y'.
017400           05  WS-TRAN-OK-SWITCH         PIC X(01) VALUE 'Y'.
017500               88  TRAN-WAS-OK                     VALUE 'Y'.
017600           05  WS-FOUND-SWITCH           PIC X(01) VALUE 'N'.
017700               88  ENTRY-WAS-FOUND                 VALUE 'Y'.
017800           05  WS-VALID-SWITCH           PIC X(01) VALUE 'N'.
017900               88  VALUE-IS-VALID                  VALUE 'Y'.
018000
018100******************************************************************
018200*    TRANSACTION COMMAND TOKEN BREAKDOWN                         *
018300******************************************************************
018400       COPY TRANWORK.
018500
018600******************************************************************
018700*    REFERENCE TABLES (STATIC)                                   *
018800******************************************************************
018900       COPY BRANCTAB.
019000       COPY ACCTTYPE.
019100
019200******************************************************************
019300*    THE LIVE ACCOUNT TABLE AND THE CLOSED-ACCOUNT ARCHIVE       *
019400******************************************************************
019500       01  WS-ACCOUNT-TABLE.
019600           05  WS-ACCT-ENTRY OCCURS 1 TO 500 TIMES
019700                             DEPENDING ON WS-ACCT-COUNT
019800                             INDEXED BY WS-ACCT-IDX.
019900               COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT==.
020000
020100       01  WS-ARCHIVE-TABLE.
020200           05  WS-ARCH-ENTRY OCCURS 1 TO 500 TIMES
020300                             DEPENDING ON WS-ARCH-COUNT
020400                             INDEXED BY WS-ARCH-IDX.
020500               COPY ACCTREC REPLACING ==:TAG:== BY ==ARCH==.
020600
020700******************************************************************
020800*    ACCOUNT-NUMBER SERIAL GENERATOR (DETERMINISTIC WRAP-AROUND) *
020900******************************************************************
021000       01  WS-SERIAL-CONTROL.
021100           05  WS-NEXT-SERIAL            PIC 9(04) COMP-3 VALUE 1721.
021200           05  WS-SERIAL-STEP            PIC 9(04) COMP-3 VALUE 1327.
021300           05  WS-SERIAL-TRIES           PIC 9(02) COMP   VALUE 0.
021400           05  WS-GEN-SERIAL             PIC 9(04).
021500
021600******************************************************************
021700*    SUBSCRIPTS AND MISCELLANEOUS WORK FIELDS                    *
021800******************************************************************
021900       01  WS-WORK-FIELDS.
022000           05  WS-SUB-1                  PIC 9(03) COMP   VALUE 0.
022100           05  WS-SUB-2                  PIC 9(03) COMP   VALUE 0.
022200           05  WS-LOW-SUB                PIC 9(03) COMP   VALUE 0.
022300           05  WS-OPERAND-COUNT          PIC 9(02) COMP   VALUE 0.
022400           05  WS-TODAY-DATE.
022500               10  WS-TODAY-YYYY         PIC 9(04).
022600               10  WS-TODAY-MM           PIC 9(02).
022700               10  WS-TODAY-DD           PIC 9(02).
022800           05  WS-SWAP-ENTRY.
022900               COPY ACCTREC REPLACING ==:TAG:== BY ==SWAP==.
023000
023100******************************************************************
023200*    CASE-FOLDING WORK AREA (NO INTRINSIC FUNCTIONS IN USE --    *
023300*    UPPER CASE IS FOLDED WITH INSPECT ... CONVERTING)           *
023400******************************************************************
023500       01  WS-CASE-FOLD-AREA.
023600           05  WS-UC-TOKEN               PIC X(15).
023700           05  WS-UC-FIRST-1             PIC X(15).
023800           05  WS-UC-LAST-1              PIC X(15).
023900           05  WS-UC-FIRST-2             PIC X(15).
024000           05  WS-UC-LAST-2              PIC X(15).
024100
024200******************************************************************
024300*    HOLDER / ACCOUNT-TYPE / ACCOUNT-NUMBER PARSE WORK AREA      *
024400******************************************************************
024500       01  WS-OPEN-WORK.
024600           05  WS-OPEN-TYPE-IDX          PIC 9(01) COMP   VALUE 0.
024700           05  WS-OPEN-BRANCH-IDX        PIC 9(01) COMP   VALUE 0.
024800           05  WS-OPEN-DOB-VALID-SW      PIC X(01) VALUE 'N'.
024900               88  OPEN-DOB-IS-VALID             VALUE 'Y'.
025000           05  WS-OPEN-AMOUNT-VALID-SW   PIC X(01) VALUE 'N'.
025100               88  OPEN-AMOUNT-IS-VALID          VALUE 'Y'.
025200
025300       01  WS-ACCTNO-WORK.
025400           05  WS-ACCTNO-TEXT            PIC X(15).
025500           05  WS-ACCTNO-9.
025600               10  WS-ACCTNO-BRANCH      PIC X(03).
025700               10  WS-ACCTNO-TYPE        PIC X(02).
025800               10  WS-ACCTNO-SERIAL      PIC X(04).
025900           05  WS-ACCTNO-ALPHA REDEFINES WS-ACCTNO-9
026000                                         PIC X(09).
026100           05  WS-ACCTNO-VALID-SW        PIC X(01) VALUE 'N'.
026200               88  ACCTNO-IS-VALID               VALUE 'Y'.
026300
026400******************************************************************
026500*    ACCOUNT-NUMBER PARSE RESULT AND CLOSE-BY-PROFILE WORK AREA  *
026600******************************************************************
026700       01  WS-PARSE-WORK.
026800           05  WS-PARSE-BRANCH-IDX       PIC 9(01) COMP   VALUE 0.
026900           05  WS-PARSE-TYPE-IDX         PIC 9(01) COMP   VALUE 0.
027000           05  WS-PRINT-BRANCH-IDX       PIC 9(01) COMP   VALUE 0.
027100
027200       01  WS-CLOSE-WORK.
027300           05  WS-CLOSE-UC-FIRST         PIC X(15).
027400           05  WS-CLOSE-UC-LAST          PIC X(15).
027500           05  WS-CLOSE-ANY-FOUND-SW     PIC X(01) VALUE 'N'.
027600               88  CLOSE-ANY-WAS-FOUND           VALUE 'Y'.
027700
027800       01  WS-WITHDRAW-WORK.
027900           05  WS-WDRAW-DOWNGRADE-SW     PIC X(01) VALUE 'N'.
028000               88  WDRAW-WAS-DOWNGRADED          VALUE 'Y'.
028100           05  WS-DOWNGRADE-SUFFIX       PIC X(31).
028200
028300******************************************************************
028400*    AMOUNT PARSE WORK AREA (REPLACES NUMVAL - SEE 770-...)      *
028500******************************************************************
028600       01  WS-AMOUNT-WORK.
028700           05  WS-AMT-TEXT               PIC X(15).
028800           05  WS-AMT-NEGATIVE-SW        PIC X(01) VALUE 'N'.
028900               88  AMT-IS-NEGATIVE               VALUE 'Y'.
029000           05  WS-AMT-WHOLE-TEXT         PIC X(12).
029100           05  WS-AMT-FRAC-TEXT          PIC X(04).
029200           05  WS-AMT-WHOLE-NUM          PIC 9(09) COMP-3 VALUE 0.
029300           05  WS-AMT-FRAC-NUM           PIC 9(04) COMP-3 VALUE 0.
029400           05  WS-AMOUNT-VALUE           PIC S9(09)V99 COMP-3 VALUE 0.
029500           05  WS-AMOUNT-VALID-SW        PIC X(01) VALUE 'N'.
029600               88  AMOUNT-IS-VALID                VALUE 'Y'.
029700
029800******************************************************************
029900*    SORT WORK AREA                                              *
030000******************************************************************
030100       01  WS-SORT-WORK.
030200           05  WS-SORT-KEY-1A            PIC X(15).
030300           05  WS-SORT-KEY-1B            PIC X(15).
030400           05  WS-SORT-KEY-2A            PIC X(15).
030500           05  WS-SORT-KEY-2B            PIC X(15).
030600           05  WS-SORT-DOB-A             PIC 9(08) COMP   VALUE 0.
030700           05  WS-SORT-DOB-B             PIC 9(08) COMP   VALUE 0.
030800           05  WS-SORT-SWAP-NEEDED-SW    PIC X(01) VALUE 'N'.
030900               88  SORT-SWAP-IS-NEEDED            VALUE 'Y'.
031000
031100******************************************************************
031200*    EDITED DISPLAY FIELDS                                       *
031300******************************************************************
031400       01  WS-DISPLAY-FIELDS.
031500           05  WS-BALANCE-EDIT           PIC $$$$$$$$$9.99.
031600           05  WS-AMOUNT-ECHO-EDIT       PIC -(9)9.99.
031700           05  WS-DOB-MM-EDIT            PIC Z9.
031800           05  WS-DOB-DD-EDIT            PIC Z9.
031900           05  WS-DOB-DISPLAY.
032000               10  WS-DOB-DISPLAY-TEXT   PIC X(12).
032100           05  WS-TYPE-LOWER             PIC X(12).
032200
032300******************************************************************
032400*    DE-EDIT WORK AREA -- A FLOATING $ OR - PICTURE LEAVES        *
032500*    LEADING SPACES FOR SMALL AMOUNTS, AND Z9 LEAVES A LEADING    *
032600*    SPACE FOR A SINGLE-DIGIT MONTH OR DAY.  870/880/865 COUNT    *
032700*    THE LEADING SPACES WITH INSPECT ... TALLYING AND THEN USE    *
032800*    REFERENCE MODIFICATION TO LIFT THE SIGNIFICANT TEXT OUT OF   *
032900*    THE EDITED FIELD INTO ONE OF THESE, READY FOR A STRING-BUILT *
033000*    MESSAGE OR REPORT LINE.  (AN EARLIER CUT USED UNSTRING ...   *
033100*    DELIMITED BY ALL SPACE FOR THIS - SEE THE CR-0843 CHANGE-LOG *
033200*    ENTRY FOR WHY THAT DOES NOT WORK.)                           *
033300******************************************************************
033400       01  WS-FORMAT-WORK.
033500           05  WS-FORMAT-BALANCE-IN      PIC S9(09)V99 COMP-3.
033600           05  WS-FORMAT-AMOUNT-IN       PIC S9(09)V99 COMP-3.
033700           05  WS-BALANCE-TRIMMED        PIC X(13).
033800           05  WS-AMOUNT-TRIMMED         PIC X(13).
033900           05  WS-DOB-MM-TRIMMED         PIC X(02).
034000           05  WS-DOB-DD-TRIMMED         PIC X(02).
034100
034200******************************************************************
034300*    OUTPUT MESSAGE LINE                                         *
034400******************************************************************
034500       01  WS-MESSAGE-LINE               PIC X(132) VALUE SPACES.
034600
034700******************************************************************
034800*    PRINT-SOURCE WORK AREA -- THE PB/PH/PT/P AND PA REPORTS     *
034900*    SHARE ONE PRINT PARAGRAPH (660).  WHICHEVER TABLE IS BEING  *
035000*    PRINTED, ITS CURRENT ENTRY IS GROUP-MOVED IN HERE FIRST --  *
035100*    ACCTREC LAYS OUT IDENTICALLY UNDER EVERY TAG.               *
035200******************************************************************
035300       01  WS-PRINT-SOURCE.
035400           COPY ACCTREC REPLACING ==:TAG:== BY ==PRN==.
035500
035600******************************************************************
035700*    CALLED SUBPROGRAM LINKAGE WORK AREA (DATEVAL) -- DATEVAL     *
035800*    TAKES THE RAW DOB TOKEN AS KEYED AND RETURNS THE PARSED      *
035900*    MM/DD/YYYY, A RETURN CODE, AND ITS OWN MESSAGE TEXT.  ALL    *
036000*    FORMAT/RANGE/CALENDAR/FUTURE/AGE CHECKING IS DONE INSIDE     *
036100*    DATEVAL -- TRANMGR DOES NOT PARSE THE DOB ITSELF.            *
036200******************************************************************
036300       01  WS-DATEVAL-LINKAGE.
036400           05  WS-DV-DOB-TEXT            PIC X(15).
036500           05  WS-DV-MM                  PIC 9(02).
036600           05  WS-DV-DD                  PIC 9(02).
036700           05  WS-DV-YYYY                PIC 9(04).
036800           05  WS-DV-DOB-COMPARE         PIC 9(08).
036900           05  WS-DV-TODAY-YYYY          PIC 9(04).
037000           05  WS-DV-TODAY-MM            PIC 9(02).
037100           05  WS-DV-TODAY-DD            PIC 9(02).
037200           05  WS-DV-RETURN-CODE         PIC 9(02) COMP VALUE 0.
037300               88  DV-DATE-IS-VALID            VALUE 00.
037400               88  DV-DATE-OUT-OF-RANGE        VALUE 01.
037500               88  DV-DATE-BAD-CALENDAR        VALUE 02.
037600               88  DV-DATE-IN-FUTURE           VALUE 03.
037700               88  DV-DATE-UNDER-AGE           VALUE 04.
037800           05  WS-DV-MESSAGE             PIC X(60).
037900
038000******************************************************************
038100       PROCEDURE DIVISION.
038200******************************************************************
038300*    07/02/13  JCL  CR-0842 - STRAY STARTUP WRITE AND DUPLICATE
038400*    "IS TERMINATED" MESSAGE ON PLAIN EOF REMOVED FROM
038500*    000-MAIN-PROCESS.  SEE CHANGE LOG.
038600******************************************************************
038700       000-MAIN-PROCESS.
038800           PERFORM 010-OPEN-FILES.
038900           PERFORM 020-GET-TODAY-DATE.
039000
039100           MOVE 'Transaction Manager is running.' TO WS-MESSAGE-LINE.
039200           PERFORM 900-WRITE-MESSAGE-LINE.
039300
039400           PERFORM 100-READ-NEXT-COMMAND.
039500           PERFORM 120-DISPATCH-COMMAND
039600               UNTIL TRANIN-AT-EOF
039700                  OR QUIT-WAS-REQUESTED.
039800
039900           PERFORM 030-CLOSE-FILES.
040000           GOBACK.
040100
040200******************************************************************
040300*    010-OPEN-FILES  --  OPEN THE COMMAND FILE AND THE SYSOUT    *
040400*    REPORT FILE.  A BAD OPEN ON TRANIN SETS THE EOF SWITCH SO    *
040500*    THE MAIN LOOP FALLS STRAIGHT THROUGH WITHOUT READING AND     *
040600*    SETS A NONZERO RETURN-CODE FOR THE JCL STEP TO CATCH - THIS   *
040700*    SHOP DOES NOT ABEND A BATCH STEP FOR A MISSING INPUT FILE.   *
040800******************************************************************
040900       010-OPEN-FILES.
041000           OPEN INPUT  TRANS-IN
041100                OUTPUT SYS-OUT.
041200           IF WS-TRANIN-STATUS NOT = '00'
041300               DISPLAY 'ERROR OPENING TRANIN. FILE STATUS: '
041400                       WS-TRANIN-STATUS
041500               MOVE 16 TO RETURN-CODE
041600               MOVE 'Y' TO WS-TRANIN-EOF
041700           END-IF.
041800
041900******************************************************************
042000*    020-GET-TODAY-DATE  --  SNAPSHOT THE RUN DATE ONCE AT        *
042100*    STARTUP.  EVERY DOB AGE/FUTURE CHECK FOR THE WHOLE RUN USES  *
042200*    THIS SAME DATE, EVEN IF THE JOB CROSSES MIDNIGHT - THAT IS   *
042300*    THE SHOP'S STANDING PRACTICE FOR BATCH RUN DATES.            *
042400******************************************************************
042500       020-GET-TODAY-DATE.
042600           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
042700
042800******************************************************************
042900*    030-CLOSE-FILES  --  END-OF-RUN FILE CLOSE.                 *
043000******************************************************************
043100       030-CLOSE-FILES.
043200           CLOSE TRANS-IN
043300                 SYS-OUT.
043400
043500******************************************************************
043600*    100-SERIES  --  READ AND TOKENIZE THE COMMAND LINE          *
043700******************************************************************
043800       100-READ-NEXT-COMMAND.
043900           READ TRANS-IN
044000               AT END
044100                   MOVE 'Y' TO WS-TRANIN-EOF
044200           END-READ.
044300           IF NOT TRANIN-AT-EOF
044400               IF TRAN-LINE-TEXT = SPACES
044500                   GO TO 100-READ-NEXT-COMMAND
044600               END-IF
044700               PERFORM 110-TOKENIZE-COMMAND
044800           END-IF.
044900
045000******************************************************************
045100*    110-TOKENIZE-COMMAND  --  BREAK THE COMMAND LINE INTO THE    *
045200*    COMMAND CODE AND UP TO SIX BLANK-DELIMITED OPERANDS.  THE    *
045300*    SAME TOKEN TABLE (TRAN-TOK) FEEDS EVERY COMMAND'S            *
045400*    VALIDATION PARAGRAPHS BELOW, SO A COMMAND WITH TOO FEW       *
045500*    OPERANDS IS CAUGHT BY COUNTING TOKENS, NOT BY INSPECTING     *
045600*    THE RAW LINE.                                                *
045700******************************************************************
045800       110-TOKENIZE-COMMAND.
045900           MOVE SPACES TO TRAN-WORK-AREA.
046000           MOVE 0 TO TRAN-TOK-COUNT.
046100           UNSTRING TRAN-LINE-TEXT DELIMITED BY ALL SPACE
046200               INTO TRAN-CMD-CODE
046300                    TRAN-TOK (1) TRAN-TOK (2) TRAN-TOK (3)
046400                    TRAN-TOK (4) TRAN-TOK (5) TRAN-TOK (6)
046500               TALLYING IN TRAN-TOK-COUNT
046600           END-UNSTRING.
046700           IF TRAN-TOK-COUNT > 0
046800               COMPUTE WS-OPERAND-COUNT = TRAN-TOK-COUNT - 1
046900           ELSE
047000               MOVE 0 TO WS-OPERAND-COUNT
047100           END-IF.
047200
047300******************************************************************
047400*    120-DISPATCH-COMMAND  --  EVALUATE THE COMMAND CODE         *
047500******************************************************************
047600       120-DISPATCH-COMMAND.
047700           EVALUATE TRAN-CMD-CODE
047800               WHEN 'O'
047900                   PERFORM 200-OPEN-ACCOUNT  THRU 200-EXIT
048000               WHEN 'C'
048100                   PERFORM 300-CLOSE-ACCOUNT THRU 300-EXIT
048200               WHEN 'D'
048300                   PERFORM 400-DEPOSIT-ACCOUNT  THRU 400-EXIT
048400               WHEN 'W'
048500                   PERFORM 500-WITHDRAW-ACCOUNT THRU 500-EXIT
048600               WHEN 'P'
048700                   PERFORM 600-PRINT-ALL-ACCOUNTS THRU 600-EXIT
048800               WHEN 'PA'
048900                   PERFORM 610-PRINT-ARCHIVE THRU 610-EXIT
049000               WHEN 'PB'
049100                   PERFORM 620-SORT-BY-BRANCH THRU 620-EXIT
049200                   PERFORM 600-PRINT-ALL-ACCOUNTS THRU 600-EXIT
049300               WHEN 'PH'
049400                   PERFORM 630-SORT-BY-HOLDER THRU 630-EXIT
049500                   PERFORM 600-PRINT-ALL-ACCOUNTS THRU 600-EXIT
049600               WHEN 'PT'
049700                   PERFORM 640-SORT-BY-TYPE   THRU 640-EXIT
049800                   PERFORM 600-PRINT-ALL-ACCOUNTS THRU 600-EXIT
049900               WHEN 'Q'
050000                   MOVE 'Transaction Manager is terminated.'
050100                                         TO WS-MESSAGE-LINE
050200                   PERFORM 900-WRITE-MESSAGE-LINE
050300                   MOVE 'Y' TO WS-QUIT-SWITCH
050400               WHEN OTHER
050500                   MOVE 'Invalid command.' TO WS-MESSAGE-LINE
050600                   PERFORM 900-WRITE-MESSAGE-LINE
050700           END-EVALUATE.
050800
050900           IF NOT QUIT-WAS-REQUESTED
051000               PERFORM 100-READ-NEXT-COMMAND
051100           END-IF.
051200
051300******************************************************************
051400*    200-SERIES  --  OPEN ACCOUNT (CMD-CODE = O)                 *
051500******************************************************************
051600       200-OPEN-ACCOUNT.
051700           IF WS-OPERAND-COUNT < 5
051800               MOVE 'Invalid command!' TO WS-MESSAGE-LINE
051900               PERFORM 900-WRITE-MESSAGE-LINE
052000               GO TO 200-EXIT
052100           END-IF.
052200
052300           PERFORM 210-VALIDATE-ACCT-TYPE.
052400           IF NOT VALUE-IS-VALID
052500               GO TO 200-EXIT
052600           END-IF.
052700
052800           PERFORM 220-VALIDATE-BRANCH.
052900           IF NOT VALUE-IS-VALID
053000               GO TO 200-EXIT
053100           END-IF.
053200
053300           PERFORM 230-VALIDATE-HOLDER-DOB.
053400           IF NOT OPEN-DOB-IS-VALID
053500               GO TO 200-EXIT
053600           END-IF.
053700
053800           PERFORM 240-VALIDATE-INIT-DEPOSIT THRU 240-EXIT.
053900           IF NOT OPEN-AMOUNT-IS-VALID
054000               GO TO 200-EXIT
054100           END-IF.
054200
054300           PERFORM 250-CHECK-DUPLICATE-HOLDER.
054400           IF ENTRY-WAS-FOUND
054500               GO TO 200-EXIT
054600           END-IF.
054700
054800           IF WS-ACCT-COUNT >= 500
054900               MOVE 'Processing error.' TO WS-MESSAGE-LINE
055000               PERFORM 900-WRITE-MESSAGE-LINE
055100               GO TO 200-EXIT
055200           END-IF.
055300
055400           PERFORM 760-GENERATE-SERIAL THRU 760-EXIT.
055500           PERFORM 720-ADD-ACCOUNT-ENTRY.
055600
055700           STRING TY-NAME (WS-OPEN-TYPE-IDX) DELIMITED BY SPACE
055800                  ' account ' DELIMITED BY SIZE
055900                  ACCT-KEY-ALPHA (WS-ACCT-COUNT) DELIMITED BY SIZE
056000                  ' has been opened.' DELIMITED BY SIZE
056100                  INTO WS-MESSAGE-LINE.
056200           PERFORM 900-WRITE-MESSAGE-LINE.
056300       200-EXIT.
056400           EXIT.
056500
056600******************************************************************
056700*    210-VALIDATE-ACCT-TYPE  --  OPERAND 1 MUST MATCH A ROW OF   *
056800*    THE ACCTTYPE TABLE (CHECKING, SAVINGS, MONEY MARKET) CASE-  *
056900*    INSENSITIVELY.  TOKEN IS UPSHIFTED BEFORE THE TABLE SEARCH   *
057000*    BECAUSE ACCTTYPE.CPY CARRIES ITS MATCH VALUES IN UPPER CASE. *
057100******************************************************************
057200       210-VALIDATE-ACCT-TYPE.
057300           MOVE 'N' TO WS-VALID-SWITCH.
057400           MOVE TRAN-TOK (1) TO WS-UC-TOKEN.
057500           INSPECT WS-UC-TOKEN CONVERTING
057600                   'abcdefghijklmnopqrstuvwxyz'
057700                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
057800           MOVE 0 TO WS-OPEN-TYPE-IDX.
057900           PERFORM 212-MATCH-ACCT-TYPE THRU 212-EXIT
058000               VARYING TY-IDX FROM 1 BY 1 UNTIL TY-IDX > 3.
058100           IF WS-OPEN-TYPE-IDX > 0
058200               MOVE 'Y' TO WS-VALID-SWITCH
058300           ELSE
058400               STRING TRAN-TOK (1) DELIMITED BY SPACE
058500                      ' - invalid account type.' DELIMITED BY SIZE
058600                      INTO WS-MESSAGE-LINE
058700               PERFORM 900-WRITE-MESSAGE-LINE
058800           END-IF.
058900
059000******************************************************************
059100*    212-MATCH-ACCT-TYPE  --  VARYING-DRIVEN TABLE SEARCH HELPER *
059200*    FOR 210.  SETS WS-OPEN-TYPE-IDX ON A HIT; DOES NOT STOP THE  *
059300*    PERFORM EARLY ON A MATCH (ONLY 3 ROWS, NOT WORTH A SEARCH    *
059400*    VARYING).                                                    *
059500******************************************************************
059600       212-MATCH-ACCT-TYPE.
059700           IF WS-UC-TOKEN (1:12) = TY-MATCH (TY-IDX)
059800               SET WS-OPEN-TYPE-IDX TO TY-IDX
059900           END-IF.
060000       212-EXIT.
060100           EXIT.
060200
060300******************************************************************
060400*    220-VALIDATE-BRANCH  --  OPERAND 2 MUST MATCH ONE OF THE     *
060500*    FIVE BRANCTAB CITY CODES.  SAME UPSHIFT-THEN-SEARCH PATTERN  *
060600*    AS 210-VALIDATE-ACCT-TYPE.                                   *
060700******************************************************************
060800       220-VALIDATE-BRANCH.
060900           MOVE 'N' TO WS-VALID-SWITCH.
061000           MOVE TRAN-TOK (2) TO WS-UC-TOKEN.
061100           INSPECT WS-UC-TOKEN CONVERTING
061200                   'abcdefghijklmnopqrstuvwxyz'
061300                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
061400           MOVE 0 TO WS-OPEN-BRANCH-IDX.
061500           PERFORM 222-MATCH-BRANCH THRU 222-EXIT
061600               VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > 5.
061700           IF WS-OPEN-BRANCH-IDX > 0
061800               MOVE 'Y' TO WS-VALID-SWITCH
061900           ELSE
062000               STRING TRAN-TOK (2) DELIMITED BY SPACE
062100                      ' - invalid branch.' DELIMITED BY SIZE
062200                      INTO WS-MESSAGE-LINE
062300               PERFORM 900-WRITE-MESSAGE-LINE
062400           END-IF.
062500
062600******************************************************************
062700*    222-MATCH-BRANCH  --  TABLE SEARCH HELPER FOR 220, SAME     *
062800*    SHAPE AS 212-MATCH-ACCT-TYPE.                                *
062900******************************************************************
063000       222-MATCH-BRANCH.
063100           IF WS-UC-TOKEN (1:12) = BR-CITY (BR-IDX)
063200               SET WS-OPEN-BRANCH-IDX TO BR-IDX
063300           END-IF.
063400       222-EXIT.
063500           EXIT.
063600
063700******************************************************************
063800*    230-VALIDATE-HOLDER-DOB  --  HANDS OPERAND 5 AND TODAY'S     *
063900*    RUN DATE OFF TO DATEVAL, WHICH OWNS ALL FIVE DOB RULES       *
064000*    (FORMAT, RANGE, CALENDAR, FUTURE, MINIMUM AGE).  ON A GOOD   *
064100*    RETURN THE PARSED MM/DD/YYYY ARE COMBINED INTO ONE COMPARE   *
064200*    NUMBER (WS-DV-DOB-COMPARE) FOR THE DUPLICATE-HOLDER CHECK    *
064300*    LATER IN THE OPEN - ON A BAD RETURN, DATEVAL'S OWN MESSAGE   *
064400*    TEXT IS WRITTEN VERBATIM, NOT REBUILT HERE.                  *
064500******************************************************************
064600       230-VALIDATE-HOLDER-DOB.
064700           MOVE 'N' TO WS-OPEN-DOB-VALID-SW.
064800           MOVE TRAN-TOK (5) TO WS-DV-DOB-TEXT.
064900           MOVE WS-TODAY-YYYY TO WS-DV-TODAY-YYYY.
065000           MOVE WS-TODAY-MM   TO WS-DV-TODAY-MM.
065100           MOVE WS-TODAY-DD   TO WS-DV-TODAY-DD.
065200           CALL 'DATEVAL' USING WS-DV-DOB-TEXT, WS-DV-TODAY-YYYY,
065300                   WS-DV-TODAY-MM, WS-DV-TODAY-DD, WS-DV-MM, WS-DV-DD,
065400                   WS-DV-YYYY, WS-DV-RETURN-CODE, WS-DV-MESSAGE.
065500           IF DV-DATE-IS-VALID
065600               COMPUTE WS-DV-DOB-COMPARE =
065700                       WS-DV-MM * 1000000 + WS-DV-DD * 10000 + WS-DV-YYYY
065800               MOVE 'Y' TO WS-OPEN-DOB-VALID-SW
065900           ELSE
066000               MOVE WS-DV-MESSAGE TO WS-MESSAGE-LINE
066100               PERFORM 900-WRITE-MESSAGE-LINE
066200           END-IF.
066300       230-EXIT.
066400           EXIT.
066500
066600******************************************************************
066700*    240-VALIDATE-INIT-DEPOSIT  --  OPERAND 6 IS THE OPENING      *
066800*    DEPOSIT.  770-VALIDATE-AMOUNT DOES THE ACTUAL NUMERIC        *
066900*    SCAN; THIS PARAGRAPH JUST ADDS THE OPEN-SPECIFIC RULE THAT   *
067000*    THE OPENING DEPOSIT MAY NOT BE ZERO OR NEGATIVE.             *
067100******************************************************************
067200       240-VALIDATE-INIT-DEPOSIT.
067300           MOVE 'N' TO WS-OPEN-AMOUNT-VALID-SW.
067400           MOVE TRAN-TOK (6) TO WS-AMT-TEXT.
067500           PERFORM 770-VALIDATE-AMOUNT THRU 770-EXIT.
067600           IF NOT AMOUNT-IS-VALID
067700               STRING 'For input string: "' DELIMITED BY SIZE
067800                      TRAN-TOK (6) DELIMITED BY SPACE
067900                      '" - not a valid amount.' DELIMITED BY SIZE
068000                      INTO WS-MESSAGE-LINE
068100               PERFORM 900-WRITE-MESSAGE-LINE
068200               GO TO 240-EXIT
068300           END-IF.
068400           IF WS-AMOUNT-VALUE NOT > 0
068500               MOVE 'Initial deposit cannot be 0 or negative.'
068600                                         TO WS-MESSAGE-LINE
068700               PERFORM 900-WRITE-MESSAGE-LINE
068800               GO TO 240-EXIT
068900           END-IF.
069000           MOVE 'Y' TO WS-OPEN-AMOUNT-VALID-SW.
069100       240-EXIT.
069200           EXIT.
069300
069400******************************************************************
069500*    250-CHECK-DUPLICATE-HOLDER  --  THE SAME HOLDER (FIRST,     *
069600*    LAST, AND DOB ALL MATCHING) MAY NOT OPEN A SECOND ACCOUNT   *
069700*    OF THE SAME TYPE - CASE-INSENSITIVE, WHOLE-TABLE SCAN OF    *
069800*    THE LIVE ACCOUNT TABLE, NOT JUST THE BRANCH BEING OPENED    *
069900*    AT.  CLOSED ACCOUNTS IN THE ARCHIVE DO NOT COUNT - A        *
070000*    HOLDER WHO CLOSED OUT MAY OPEN THE SAME TYPE AGAIN.         *
070100******************************************************************
070200       250-CHECK-DUPLICATE-HOLDER.
070300           MOVE 'N' TO WS-FOUND-SWITCH.
070400           MOVE TRAN-TOK (3) TO WS-UC-FIRST-1.
070500           MOVE TRAN-TOK (4) TO WS-UC-LAST-1.
070600           INSPECT WS-UC-FIRST-1 CONVERTING
070700                   'abcdefghijklmnopqrstuvwxyz'
070800                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
070900           INSPECT WS-UC-LAST-1 CONVERTING
071000                   'abcdefghijklmnopqrstuvwxyz'
071100                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
071200           PERFORM 252-MATCH-DUPLICATE THRU 252-EXIT
071300               VARYING WS-ACCT-IDX FROM 1 BY 1
071400                   UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
071500           IF ENTRY-WAS-FOUND
071600               MOVE TY-NAME (WS-OPEN-TYPE-IDX) TO WS-TYPE-LOWER
071700               INSPECT WS-TYPE-LOWER CONVERTING
071800                       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
071900                    TO 'abcdefghijklmnopqrstuvwxyz'
072000               STRING TRAN-TOK (3) DELIMITED BY SPACE
072100                      ' ' DELIMITED BY SIZE
072200                      TRAN-TOK (4) DELIMITED BY SPACE
072300                      ' already has a ' DELIMITED BY SIZE
072400                      WS-TYPE-LOWER DELIMITED BY SPACE
072500                      ' account.' DELIMITED BY SIZE
072600                      INTO WS-MESSAGE-LINE
072700               PERFORM 900-WRITE-MESSAGE-LINE
072800           END-IF.
072900
073000******************************************************************
073100*    252-MATCH-DUPLICATE  --  SEARCH HELPER FOR 250.  MATCHES ON *
073200*    UPSHIFTED FIRST/LAST NAME, DOB-COMPARE NUMBER, AND ACCOUNT  *
073300*    TYPE CODE ALL AT ONCE - A HOLDER WITH BOTH A CHECKING AND A *
073400*    SAVINGS ACCOUNT IS NOT A DUPLICATE OF EITHER ONE.           *
073500******************************************************************
073600       252-MATCH-DUPLICATE.
073700           MOVE ACCT-HOLDER-FIRST (WS-ACCT-IDX) TO WS-UC-FIRST-2.
073800           MOVE ACCT-HOLDER-LAST  (WS-ACCT-IDX) TO WS-UC-LAST-2.
073900           INSPECT WS-UC-FIRST-2 CONVERTING
074000                   'abcdefghijklmnopqrstuvwxyz'
074100                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
074200           INSPECT WS-UC-LAST-2 CONVERTING
074300                   'abcdefghijklmnopqrstuvwxyz'
074400                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
074500           IF WS-UC-FIRST-1 = WS-UC-FIRST-2
074600              AND WS-UC-LAST-1  = WS-UC-LAST-2
074700              AND ACCT-DOB-NUM (WS-ACCT-IDX) = WS-DV-DOB-COMPARE
074800              AND ACCT-TYPE-CODE (WS-ACCT-IDX)
074900                  = TY-CODE (WS-OPEN-TYPE-IDX)
075000               MOVE 'Y' TO WS-FOUND-SWITCH
075100           END-IF.
075200       252-EXIT.
075300           EXIT.
075400
075500******************************************************************
075600*    300-SERIES  --  CLOSE ACCOUNT (CMD-CODE = C)                *
075700*    TWO DISTINCT FORMS SHARE THE SAME COMMAND LETTER - "C        *
075800*    NNNNNNNNN" CLOSES ONE ACCOUNT BY ITS NINE-DIGIT NUMBER, AND  *
075900*    "C FIRST LAST DOB" CLOSES EVERY ACCOUNT THE NAMED HOLDER     *
076000*    OWNS.  310-CHECK-NUMERIC-OPERAND DECIDES WHICH FORM APPLIES  *
076100*    BY INSPECTING OPERAND 1 - A 9-DIGIT OPERAND IS TAKEN AS AN   *
076200*    ACCOUNT NUMBER, ANYTHING ELSE IS TAKEN AS A FIRST NAME.      *
076300******************************************************************
076400       300-CLOSE-ACCOUNT.
076500           IF WS-OPERAND-COUNT < 1
076600               MOVE 'Invalid command!' TO WS-MESSAGE-LINE
076700               PERFORM 900-WRITE-MESSAGE-LINE
076800               GO TO 300-EXIT
076900           END-IF.
077000
077100           PERFORM 310-CHECK-NUMERIC-OPERAND.
077200           IF VALUE-IS-VALID
077300               PERFORM 330-CLOSE-BY-NUMBER THRU 330-EXIT
077400           ELSE
077500               PERFORM 340-CLOSE-BY-PROFILE THRU 340-EXIT
077600           END-IF.
077700       300-EXIT.
077800           EXIT.
077900
078000******************************************************************
078100*    310-CHECK-NUMERIC-OPERAND  --  9 NUMERIC DIGITS FOLLOWED BY  *
078200*    NOTHING BUT TRAILING SPACE MEANS "CLOSE BY ACCOUNT NUMBER";  *
078300*    ANYTHING ELSE (INCLUDING A SHORT OR NON-NUMERIC OPERAND)     *
078400*    FALLS THROUGH TO THE BY-PROFILE FORM IN 300-CLOSE-ACCOUNT.   *
078500******************************************************************
078600       310-CHECK-NUMERIC-OPERAND.
078700           MOVE 'N' TO WS-VALID-SWITCH.
078800           IF TRAN-TOK (1) (1:9) IS NUMERIC
078900              AND TRAN-TOK (1) (10:6) = SPACES
079000               MOVE 'Y' TO WS-VALID-SWITCH
079100           END-IF.
079200
079300******************************************************************
079400*    330-CLOSE-BY-NUMBER  --  CLOSE ONE ACCOUNT GIVEN ITS NINE-   *
079500*    DIGIT NUMBER.  750-PARSE-ACCOUNT-NUMBER CRACKS THE NUMBER    *
079600*    BACK INTO BRANCH/TYPE/SERIAL AND VALIDATES THE FIRST TWO     *
079700*    PARTS AGAINST BRANCTAB/ACCTTYPE BEFORE EVER TOUCHING THE     *
079800*    ACCOUNT TABLE.  ARCHIVE-THEN-REMOVE (740 THEN 730) RUNS      *
079900*    BEFORE THE SUCCESS LINE IS BUILT, SO THE MESSAGE'S CLAIM OF  *
080000*    ARCHIVAL AND A ZEROED BALANCE IS ALREADY TRUE WHEN IT PRINTS. *
080100******************************************************************
080200       330-CLOSE-BY-NUMBER.
080300           PERFORM 750-PARSE-ACCOUNT-NUMBER THRU 750-EXIT.
080400           IF NOT ACCTNO-IS-VALID
080500               STRING TRAN-TOK (1) DELIMITED BY SPACE
080600                      ' - invalid account number.' DELIMITED BY SIZE
080700                      INTO WS-MESSAGE-LINE
080800               PERFORM 900-WRITE-MESSAGE-LINE
080900               GO TO 330-EXIT
081000           END-IF.
081100
081200           PERFORM 700-FIND-ACCT-BY-NUMBER THRU 700-EXIT.
081300           IF NOT ENTRY-WAS-FOUND
081400               STRING WS-ACCTNO-ALPHA DELIMITED BY SIZE
081500                      ' account does not exist.' DELIMITED BY SIZE
081600                      INTO WS-MESSAGE-LINE
081700               PERFORM 900-WRITE-MESSAGE-LINE
081800               GO TO 330-EXIT
081900           END-IF.
082000
082100           PERFORM 740-ARCHIVE-ACCOUNT-ENTRY.
082200           PERFORM 730-REMOVE-ACCOUNT-ENTRY.
082300
082400           STRING WS-ACCTNO-ALPHA DELIMITED BY SIZE
082500                  ' is closed and moved to archive; balance set to 0.'
082600                                        DELIMITED BY SIZE
082700                  INTO WS-MESSAGE-LINE.
082800           PERFORM 900-WRITE-MESSAGE-LINE.
082900       330-EXIT.
083000           EXIT.
083100
083200******************************************************************
083300*    332-CHECK-BRANCH-CODE  --  TABLE SEARCH HELPER FOR          *
083400*    750-PARSE-ACCOUNT-NUMBER - CONFIRMS THE 2-DIGIT BRANCH       *
083500*    PORTION OF THE ACCOUNT NUMBER IS A REAL BRANCH CODE.        *
083600******************************************************************
083700       332-CHECK-BRANCH-CODE.
083800           IF WS-ACCTNO-BRANCH = BR-CODE (BR-IDX)
083900               SET WS-PARSE-BRANCH-IDX TO BR-IDX
084000           END-IF.
084100       332-EXIT.
084200           EXIT.
084300
084400******************************************************************
084500*    334-CHECK-TYPE-CODE  --  TABLE SEARCH HELPER FOR            *
084600*    750-PARSE-ACCOUNT-NUMBER - CONFIRMS THE 1-DIGIT TYPE        *
084700*    PORTION OF THE ACCOUNT NUMBER IS A REAL ACCOUNT TYPE CODE.  *
084800******************************************************************
084900       334-CHECK-TYPE-CODE.
085000           IF WS-ACCTNO-TYPE = TY-CODE (TY-IDX)
085100               SET WS-PARSE-TYPE-IDX TO TY-IDX
085200           END-IF.
085300       334-EXIT.
085400           EXIT.
085500
085600******************************************************************
085700*    340-CLOSE-BY-PROFILE  --  CLOSE EVERY ACCOUNT OWNED BY THE  *
085800*    HOLDER NAMED IN OPERANDS 1-3 (FIRST LAST DOB).  THE DOB IS   *
085900*    REVALIDATED THROUGH DATEVAL HERE EXACTLY AS ON OPEN - A BAD  *
086000*    DOB PRINTS DATEVAL'S OWN MESSAGE FOLLOWED BY A SECOND,       *
086100*    CLOSE-SPECIFIC "DOB INVALID: ... NOT A VALID CALENDAR DATE!" *
086200*    LINE (BOTH ARE REQUIRED, NOT A DUPLICATE BUG).  342 SCANS    *
086300*    THE TABLE BACK TO FRONT SO REMOVING A MATCH (WHICH SWAPS IN  *
086400*    THE LAST LIVE ENTRY) NEVER SKIPS OVER AN UNVISITED ROW.      *
086500******************************************************************
086600       340-CLOSE-BY-PROFILE.
086700           MOVE TRAN-TOK (1) TO WS-CLOSE-UC-FIRST.
086800           MOVE TRAN-TOK (2) TO WS-CLOSE-UC-LAST.
086900           INSPECT WS-CLOSE-UC-FIRST CONVERTING
087000                   'abcdefghijklmnopqrstuvwxyz'
087100                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
087200           INSPECT WS-CLOSE-UC-LAST CONVERTING
087300                   'abcdefghijklmnopqrstuvwxyz'
087400                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
087500
087600           MOVE TRAN-TOK (3) TO WS-DV-DOB-TEXT.
087700           MOVE WS-TODAY-YYYY TO WS-DV-TODAY-YYYY.
087800           MOVE WS-TODAY-MM   TO WS-DV-TODAY-MM.
087900           MOVE WS-TODAY-DD   TO WS-DV-TODAY-DD.
088000           CALL 'DATEVAL' USING WS-DV-DOB-TEXT, WS-DV-TODAY-YYYY,
088100                   WS-DV-TODAY-MM, WS-DV-TODAY-DD, WS-DV-MM, WS-DV-DD,
088200                   WS-DV-YYYY, WS-DV-RETURN-CODE, WS-DV-MESSAGE.
088300           IF NOT DV-DATE-IS-VALID
088400               MOVE WS-DV-MESSAGE TO WS-MESSAGE-LINE
088500               PERFORM 900-WRITE-MESSAGE-LINE
088600               STRING 'DOB invalid: ' DELIMITED BY SIZE
088700                      TRAN-TOK (3) DELIMITED BY SPACE
088800                      ' not a valid calendar date!' DELIMITED BY SIZE
088900                      INTO WS-MESSAGE-LINE
089000               PERFORM 900-WRITE-MESSAGE-LINE
089100               GO TO 340-EXIT
089200           END-IF.
089300           COMPUTE WS-DV-DOB-COMPARE =
089400                   WS-DV-MM * 1000000 + WS-DV-DD * 10000 + WS-DV-YYYY.
089500
089600           MOVE 'N' TO WS-CLOSE-ANY-FOUND-SW.
089700           PERFORM 342-CLOSE-MATCHING-ACCT THRU 342-EXIT
089800               VARYING WS-ACCT-IDX FROM WS-ACCT-COUNT BY -1
089900                   UNTIL WS-ACCT-IDX < 1.
090000
090100           PERFORM 865-BUILD-DOB-DISPLAY.
090200
090300           IF CLOSE-ANY-WAS-FOUND
090400               STRING 'All accounts for ' DELIMITED BY SIZE
090500                      TRAN-TOK (1) DELIMITED BY SPACE
090600                      ' ' DELIMITED BY SIZE
090700                      TRAN-TOK (2) DELIMITED BY SPACE
090800                      ' ' DELIMITED BY SIZE
090900                      WS-DOB-DISPLAY-TEXT DELIMITED BY SPACE
091000                      ' are closed and moved to archive;'
091100                                            DELIMITED BY SIZE
091200                      ' balance set to 0.' DELIMITED BY SIZE
091300                      INTO WS-MESSAGE-LINE
091400               PERFORM 900-WRITE-MESSAGE-LINE
091500           ELSE
091600               STRING TRAN-TOK (1) DELIMITED BY SPACE
091700                      ' ' DELIMITED BY SIZE
091800                      TRAN-TOK (2) DELIMITED BY SPACE
091900                      ' ' DELIMITED BY SIZE
092000                      WS-DOB-DISPLAY-TEXT DELIMITED BY SPACE
092100                      ' does not have any accounts in the database.'
092200                                            DELIMITED BY SIZE
092300                      INTO WS-MESSAGE-LINE
092400               PERFORM 900-WRITE-MESSAGE-LINE
092500           END-IF.
092600       340-EXIT.
092700           EXIT.
092800
092900******************************************************************
093000*    342-CLOSE-MATCHING-ACCT  --  FOR EACH TABLE ROW VISITED BY  *
093100*    340'S DESCENDING VARYING, ARCHIVE-AND-REMOVE IT IF THE NAME  *
093200*    AND DOB MATCH (ACCOUNT TYPE IS NOT PART OF THE MATCH HERE -  *
093300*    EVERY TYPE THE HOLDER OWNS IS CLOSED).  730-REMOVE-ACCOUNT-  *
093400*    ENTRY SWAPS THE LAST LIVE ROW INTO THE REMOVED SLOT, WHICH   *
093500*    IS WHY 340 DRIVES THIS PARAGRAPH BACKWARD THROUGH THE TABLE. *
093600******************************************************************
093700       342-CLOSE-MATCHING-ACCT.
093800           MOVE ACCT-HOLDER-FIRST (WS-ACCT-IDX) TO WS-UC-FIRST-2.
093900           MOVE ACCT-HOLDER-LAST  (WS-ACCT-IDX) TO WS-UC-LAST-2.
094000           INSPECT WS-UC-FIRST-2 CONVERTING
094100                   'abcdefghijklmnopqrstuvwxyz'
094200                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
094300           INSPECT WS-UC-LAST-2 CONVERTING
094400                   'abcdefghijklmnopqrstuvwxyz'
094500                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
094600           IF WS-CLOSE-UC-FIRST = WS-UC-FIRST-2
094700              AND WS-CLOSE-UC-LAST  = WS-UC-LAST-2
094800              AND ACCT-DOB-NUM (WS-ACCT-IDX) = WS-DV-DOB-COMPARE
094900               MOVE 'Y' TO WS-CLOSE-ANY-FOUND-SW
095000               PERFORM 740-ARCHIVE-ACCOUNT-ENTRY
095100               PERFORM 730-REMOVE-ACCOUNT-ENTRY
095200           END-IF.
095300       342-EXIT.
095400           EXIT.
095500
095600******************************************************************
095700*    400-SERIES  --  DEPOSIT (CMD-CODE = D)                       *
095800*    OPERAND 1 IS THE ACCOUNT NUMBER, OPERAND 2 IS THE AMOUNT.    *
095900*    THE AMOUNT IS VALIDATED BY 770, MUST BE GREATER THAN ZERO,   *
096000*    AND THE ACCOUNT MUST BE ON FILE.  ON SUCCESS THE BALANCE IS  *
096100*    UPDATED IN PLACE AND ECHOED BACK ON THE CONFIRMATION LINE.   *
096200*    NOTE THE AMOUNT IS RE-EDITED THROUGH 880 ON THE REJECT PATH  *
096300*    SO THE OPERATOR SEES THE BAD AMOUNT IN THE SAME $ FORMAT AS  *
096400*    A GOOD ONE, NOT THE RAW TOKEN TEXT.                          *
096500******************************************************************
096600       400-DEPOSIT-ACCOUNT.
096700           IF WS-OPERAND-COUNT < 2
096800               MOVE 'Invalid command!' TO WS-MESSAGE-LINE
096900               PERFORM 900-WRITE-MESSAGE-LINE
097000               GO TO 400-EXIT
097100           END-IF.
097200
097300           PERFORM 750-PARSE-ACCOUNT-NUMBER THRU 750-EXIT.
097400           IF NOT ACCTNO-IS-VALID
097500               MOVE 'Invalid account number' TO WS-MESSAGE-LINE
097600               PERFORM 900-WRITE-MESSAGE-LINE
097700               GO TO 400-EXIT
097800           END-IF.
097900
098000           MOVE TRAN-TOK (2) TO WS-AMT-TEXT.
098100           PERFORM 770-VALIDATE-AMOUNT THRU 770-EXIT.
098200           IF NOT AMOUNT-IS-VALID
098300               STRING 'For input string: "' DELIMITED BY SIZE
098400                      TRAN-TOK (2) DELIMITED BY SPACE
098500                      '" - not a valid amount.' DELIMITED BY SIZE
098600                      INTO WS-MESSAGE-LINE
098700               PERFORM 900-WRITE-MESSAGE-LINE
098800               GO TO 400-EXIT
098900           END-IF.
099000
099100           IF WS-AMOUNT-VALUE NOT > 0
099200               MOVE WS-AMOUNT-VALUE TO WS-FORMAT-AMOUNT-IN
099300               PERFORM 880-FORMAT-AMOUNT-ECHO
099400               STRING WS-AMOUNT-TRIMMED DELIMITED BY SPACE
099500                      ' - deposit amount cannot be 0 or negative.'
099600                                            DELIMITED BY SIZE
099700                      INTO WS-MESSAGE-LINE
099800               PERFORM 900-WRITE-MESSAGE-LINE
099900               GO TO 400-EXIT
100000           END-IF.
100100
100200           PERFORM 700-FIND-ACCT-BY-NUMBER THRU 700-EXIT.
100300           IF NOT ENTRY-WAS-FOUND
100400               MOVE 'Account not found' TO WS-MESSAGE-LINE
100500               PERFORM 900-WRITE-MESSAGE-LINE
100600               GO TO 400-EXIT
100700           END-IF.
100800
100900           ADD WS-AMOUNT-VALUE TO ACCT-BALANCE (WS-ACCT-IDX).
101000           MOVE ACCT-BALANCE (WS-ACCT-IDX) TO WS-FORMAT-BALANCE-IN.
101100           PERFORM 870-FORMAT-BALANCE.
101200           STRING 'Deposit successful. New balance: ' DELIMITED BY SIZE
101300                  WS-BALANCE-TRIMMED DELIMITED BY SPACE
101400                  INTO WS-MESSAGE-LINE.
101500           PERFORM 900-WRITE-MESSAGE-LINE.
101600       400-EXIT.
101700           EXIT.
101800
101900******************************************************************
102000*    500-SERIES  --  WITHDRAWAL (CMD-CODE = W)                    *
102100*    SAME OPERAND LAYOUT AS A DEPOSIT.  THE WITHDRAWAL MAY NOT    *
102200*    EXCEED THE CURRENT BALANCE (NO OVERDRAFTS IN THIS SYSTEM),   *
102300*    AND A MONEY-MARKET ACCOUNT (TYPE 03) THAT DROPS BELOW THE    *
102400*    $2,000.00 MINIMUM ON THE WITHDRAWAL IS AUTOMATICALLY         *
102500*    DOWNGRADED TO TYPE 02 (SAVINGS) AS PART OF THE SAME          *
102600*    TRANSACTION -- SEE THE DOWNGRADE NOTE BUILT BELOW.           *
102700******************************************************************
102800       500-WITHDRAW-ACCOUNT.
102900           IF WS-OPERAND-COUNT < 2
103000               MOVE 'Invalid command!' TO WS-MESSAGE-LINE
103100               PERFORM 900-WRITE-MESSAGE-LINE
103200               GO TO 500-EXIT
103300           END-IF.
103400
103500           PERFORM 750-PARSE-ACCOUNT-NUMBER THRU 750-EXIT.
103600           IF NOT ACCTNO-IS-VALID
103700               MOVE 'Invalid account number' TO WS-MESSAGE-LINE
103800               PERFORM 900-WRITE-MESSAGE-LINE
103900               GO TO 500-EXIT
104000           END-IF.
104100
104200           MOVE TRAN-TOK (2) TO WS-AMT-TEXT.
104300           PERFORM 770-VALIDATE-AMOUNT THRU 770-EXIT.
104400           IF NOT AMOUNT-IS-VALID
104500               STRING 'For input string: "' DELIMITED BY SIZE
104600                      TRAN-TOK (2) DELIMITED BY SPACE
104700                      '" - not a valid amount.' DELIMITED BY SIZE
104800                      INTO WS-MESSAGE-LINE
104900               PERFORM 900-WRITE-MESSAGE-LINE
105000               GO TO 500-EXIT
105100           END-IF.
105200
105300           IF WS-AMOUNT-VALUE NOT > 0
105400               MOVE WS-AMOUNT-VALUE TO WS-FORMAT-AMOUNT-IN
105500               PERFORM 880-FORMAT-AMOUNT-ECHO
105600               STRING WS-AMOUNT-TRIMMED DELIMITED BY SPACE
105700                      ' withdrawal amount cannot be 0 or negative.'
105800                                            DELIMITED BY SIZE
105900                      INTO WS-MESSAGE-LINE
106000               PERFORM 900-WRITE-MESSAGE-LINE
106100               GO TO 500-EXIT
106200           END-IF.
106300
106400           PERFORM 700-FIND-ACCT-BY-NUMBER THRU 700-EXIT.
106500           IF NOT ENTRY-WAS-FOUND
106600               MOVE 'Account not found' TO WS-MESSAGE-LINE
106700               PERFORM 900-WRITE-MESSAGE-LINE
106800               GO TO 500-EXIT
106900           END-IF.
107000
107100           IF ACCT-BALANCE (WS-ACCT-IDX) < WS-AMOUNT-VALUE
107200               MOVE 'Insufficient funds' TO WS-MESSAGE-LINE
107300               PERFORM 900-WRITE-MESSAGE-LINE
107400               GO TO 500-EXIT
107500           END-IF.
107600
107700           SUBTRACT WS-AMOUNT-VALUE FROM ACCT-BALANCE (WS-ACCT-IDX).
107800
107900           MOVE SPACES TO WS-DOWNGRADE-SUFFIX.
108000           MOVE 'N' TO WS-WDRAW-DOWNGRADE-SW.
108100           IF ACCT-TYPE-CODE (WS-ACCT-IDX) = '03'
108200              AND ACCT-BALANCE (WS-ACCT-IDX) < 2000.00
108300               MOVE '02' TO ACCT-TYPE-CODE (WS-ACCT-IDX)
108400               MOVE 'Y' TO WS-WDRAW-DOWNGRADE-SW
108500               MOVE ' Account downgraded to Savings'
108600                    TO WS-DOWNGRADE-SUFFIX
108700           END-IF.
108800
108900           MOVE ACCT-BALANCE (WS-ACCT-IDX) TO WS-FORMAT-BALANCE-IN.
109000           PERFORM 870-FORMAT-BALANCE.
109100           STRING 'Withdrawal successful. New balance: '
109200                  DELIMITED BY SIZE
109300                  WS-BALANCE-TRIMMED DELIMITED BY SPACE
109400                  '.' DELIMITED BY SIZE
109500                  WS-DOWNGRADE-SUFFIX DELIMITED BY SIZE
109600                  INTO WS-MESSAGE-LINE.
109700           PERFORM 900-WRITE-MESSAGE-LINE.
109800       500-EXIT.
109900           EXIT.
110000
110100******************************************************************
110200*    600-SERIES  --  LIST ACCOUNTS (CMD-CODE = P)                 *
110300*    PRINTS THE CURRENT IN-MEMORY ACCOUNT TABLE, ONE LINE PER     *
110400*    ENTRY, IN WHATEVER ORDER THE TABLE IS SORTED TO AT THE TIME. *
110500*    PB/PH/PT RUN THE APPROPRIATE 620/630/640 SORT FIRST AND FALL *
110600*    THROUGH TO THIS SAME PARAGRAPH TO DO THE PRINTING.  610-     *
110700*    PRINT-ARCHIVE (CMD-CODE = PA) IS THE SAME LINE SHAPE FOR THE *
110800*    CLOSED-ACCOUNT ARCHIVE TABLE, NEWEST ENTRY FIRST.            *
110900******************************************************************
111000       600-PRINT-ALL-ACCOUNTS.
111100           IF WS-ACCT-COUNT = 0
111200               MOVE 'Account database is empty!' TO WS-MESSAGE-LINE
111300               PERFORM 900-WRITE-MESSAGE-LINE
111400               GO TO 600-EXIT
111500           END-IF.
111600
111700           MOVE '*List of accounts in the account database.'
111800                                         TO WS-MESSAGE-LINE.
111900           PERFORM 900-WRITE-MESSAGE-LINE.
112000
112100           PERFORM 602-PRINT-ACCOUNT-ROW THRU 602-EXIT
112200               VARYING WS-ACCT-IDX FROM 1 BY 1
112300                   UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
112400
112500           MOVE '*end of list.' TO WS-MESSAGE-LINE.
112600           PERFORM 900-WRITE-MESSAGE-LINE.
112700       600-EXIT.
112800           EXIT.
112900
113000       602-PRINT-ACCOUNT-ROW.
113100           MOVE WS-ACCT-ENTRY (WS-ACCT-IDX) TO WS-PRINT-SOURCE.
113200           PERFORM 660-PRINT-ACCOUNT-LINE.
113300       602-EXIT.
113400           EXIT.
113500
113600       610-PRINT-ARCHIVE.
113700           PERFORM 612-PRINT-ARCHIVE-ROW THRU 612-EXIT
113800               VARYING WS-ARCH-IDX FROM WS-ARCH-COUNT BY -1
113900                   UNTIL WS-ARCH-IDX < 1.
114000       610-EXIT.
114100           EXIT.
114200
114300       612-PRINT-ARCHIVE-ROW.
114400           MOVE WS-ARCH-ENTRY (WS-ARCH-IDX) TO WS-PRINT-SOURCE.
114500           PERFORM 660-PRINT-ACCOUNT-LINE.
114600       612-EXIT.
114700           EXIT.
114800
114900******************************************************************
115000*    620-SORT-BY-BRANCH  --  BUBBLE-SORTS THE IN-MEMORY ACCOUNT   *
115100*    TABLE (PB COMMAND) BY BRANCH COUNTY, THEN BRANCH CITY, USING *
115200*    THE BRANCH CODE ON EACH ACCOUNT TO LOOK UP THOSE NAMES IN    *
115300*    BRANCTAB (780/782/784/786).  THE TABLE IS SMALL ENOUGH THAT  *
115400*    A PLAIN BUBBLE SORT IN WORKING-STORAGE IS CHEAPER THAN A     *
115500*    SORT VERB AND AN EXTRA WORK FILE FOR THIS VOLUME.            *
115600******************************************************************
115700       620-SORT-BY-BRANCH.
115800           IF WS-ACCT-COUNT < 2
115900               GO TO 620-EXIT
116000           END-IF.
116100           PERFORM 622-BRANCH-SORT-PASS THRU 622-EXIT
116200               VARYING WS-SUB-1 FROM 1 BY 1
116300                   UNTIL WS-SUB-1 >= WS-ACCT-COUNT.
116400       620-EXIT.
116500           EXIT.
116600
116700*    622/624 -- ONE BUBBLE PASS AND THE ADJACENT-PAIR COMPARE/SWAP
116800*    FOR THE BRANCH SORT.  780/782 BUILD EACH SIDE'S COMPARE KEY,
116900*    784/786 DO THE BRANCTAB LOOKUP BY BRANCH CODE TO FILL IT.
117000       622-BRANCH-SORT-PASS.
117100           PERFORM 624-BRANCH-SORT-COMPARE THRU 624-EXIT
117200               VARYING WS-SUB-2 FROM 1 BY 1
117300                   UNTIL WS-SUB-2 >= WS-ACCT-COUNT.
117400       622-EXIT.
117500           EXIT.
117600
117700       624-BRANCH-SORT-COMPARE.
117800           PERFORM 780-BRANCH-SORT-KEY-A.
117900           PERFORM 782-BRANCH-SORT-KEY-B.
118000           MOVE 'N' TO WS-SORT-SWAP-NEEDED-SW.
118100           IF WS-SORT-KEY-1A > WS-SORT-KEY-1B
118200               MOVE 'Y' TO WS-SORT-SWAP-NEEDED-SW
118300           ELSE
118400               IF WS-SORT-KEY-1A = WS-SORT-KEY-1B
118500                  AND WS-SORT-KEY-2A > WS-SORT-KEY-2B
118600                   MOVE 'Y' TO WS-SORT-SWAP-NEEDED-SW
118700               END-IF
118800           END-IF.
118900           IF SORT-SWAP-IS-NEEDED
119000               MOVE WS-ACCT-ENTRY (WS-SUB-2) TO WS-SWAP-ENTRY
119100               MOVE WS-ACCT-ENTRY (WS-SUB-2 + 1)
119200                   TO WS-ACCT-ENTRY (WS-SUB-2)
119300               MOVE WS-SWAP-ENTRY TO WS-ACCT-ENTRY (WS-SUB-2 + 1)
119400           END-IF.
119500       624-EXIT.
119600           EXIT.
119700
119800       780-BRANCH-SORT-KEY-A.
119900           MOVE SPACES TO WS-SORT-KEY-1A WS-SORT-KEY-2A.
120000           PERFORM 784-LOOKUP-BRANCH-KEY-A THRU 784-EXIT
120100               VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > 5.
120200
120300       784-LOOKUP-BRANCH-KEY-A.
120400           IF ACCT-BRANCH-CODE (WS-SUB-2) = BR-CODE (BR-IDX)
120500               MOVE BR-COUNTY (BR-IDX) TO WS-SORT-KEY-1A
120600               MOVE BR-CITY   (BR-IDX) TO WS-SORT-KEY-2A
120700           END-IF.
120800       784-EXIT.
120900           EXIT.
121000
121100       782-BRANCH-SORT-KEY-B.
121200           MOVE SPACES TO WS-SORT-KEY-1B WS-SORT-KEY-2B.
121300           PERFORM 786-LOOKUP-BRANCH-KEY-B THRU 786-EXIT
121400               VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > 5.
121500
121600       786-LOOKUP-BRANCH-KEY-B.
121700           IF ACCT-BRANCH-CODE (WS-SUB-2 + 1) = BR-CODE (BR-IDX)
121800               MOVE BR-COUNTY (BR-IDX) TO WS-SORT-KEY-1B
121900               MOVE BR-CITY   (BR-IDX) TO WS-SORT-KEY-2B
122000           END-IF.
122100       786-EXIT.
122200           EXIT.
122300
122400******************************************************************
122500*    630-SORT-BY-HOLDER  --  BUBBLE-SORTS THE ACCOUNT TABLE (PH   *
122600*    COMMAND) BY HOLDER LAST NAME, THEN FIRST NAME, THEN DATE OF  *
122700*    BIRTH, THEN ACCOUNT NUMBER, AS A FINAL TIE-BREAKER SO THE    *
122800*    REPORT ORDER IS STABLE FOR TWO IDENTICAL HOLDERS.  634       *
122900*    UPSHIFTS BOTH NAME KEYS WITH INSPECT ... CONVERTING SO THE   *
123000*    COMPARE IS NOT CASE-SENSITIVE.                               *
123100******************************************************************
123200       630-SORT-BY-HOLDER.
123300           IF WS-ACCT-COUNT < 2
123400               GO TO 630-EXIT
123500           END-IF.
123600           PERFORM 632-HOLDER-SORT-PASS THRU 632-EXIT
123700               VARYING WS-SUB-1 FROM 1 BY 1
123800                   UNTIL WS-SUB-1 >= WS-ACCT-COUNT.
123900       630-EXIT.
124000           EXIT.
124100
124200       632-HOLDER-SORT-PASS.
124300           PERFORM 634-HOLDER-SORT-COMPARE THRU 634-EXIT
124400               VARYING WS-SUB-2 FROM 1 BY 1
124500                   UNTIL WS-SUB-2 >= WS-ACCT-COUNT.
124600       632-EXIT.
124700           EXIT.
124800
124900       634-HOLDER-SORT-COMPARE.
125000           MOVE ACCT-HOLDER-LAST  (WS-SUB-2)     TO WS-SORT-KEY-1A.
125100           MOVE ACCT-HOLDER-FIRST (WS-SUB-2)     TO WS-SORT-KEY-2A.
125200           MOVE ACCT-HOLDER-LAST  (WS-SUB-2 + 1) TO WS-SORT-KEY-1B.
125300           MOVE ACCT-HOLDER-FIRST (WS-SUB-2 + 1) TO WS-SORT-KEY-2B.
125400           INSPECT WS-SORT-KEY-1A CONVERTING
125500                   'abcdefghijklmnopqrstuvwxyz' TO
125600                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
125700           INSPECT WS-SORT-KEY-2A CONVERTING
125800                   'abcdefghijklmnopqrstuvwxyz' TO
125900                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
126000           INSPECT WS-SORT-KEY-1B CONVERTING
126100                   'abcdefghijklmnopqrstuvwxyz' TO
126200                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
126300           INSPECT WS-SORT-KEY-2B CONVERTING
126400                   'abcdefghijklmnopqrstuvwxyz' TO
126500                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
126600           COMPUTE WS-SORT-DOB-A =
126700                   ACCT-DOB-YYYY (WS-SUB-2)     * 10000 +
126800                   ACCT-DOB-MM   (WS-SUB-2)     * 100 +
126900                   ACCT-DOB-DD   (WS-SUB-2).
127000           COMPUTE WS-SORT-DOB-B =
127100                   ACCT-DOB-YYYY (WS-SUB-2 + 1) * 10000 +
127200                   ACCT-DOB-MM   (WS-SUB-2 + 1) * 100 +
127300                   ACCT-DOB-DD   (WS-SUB-2 + 1).
127400
127500           MOVE 'N' TO WS-SORT-SWAP-NEEDED-SW.
127600           IF WS-SORT-KEY-1A > WS-SORT-KEY-1B
127700               MOVE 'Y' TO WS-SORT-SWAP-NEEDED-SW
127800           ELSE
127900               IF WS-SORT-KEY-1A = WS-SORT-KEY-1B
128000                  AND WS-SORT-KEY-2A > WS-SORT-KEY-2B
128100                   MOVE 'Y' TO WS-SORT-SWAP-NEEDED-SW
128200               ELSE
128300                   IF WS-SORT-KEY-1A = WS-SORT-KEY-1B
128400                      AND WS-SORT-KEY-2A = WS-SORT-KEY-2B
128500                      AND WS-SORT-DOB-A > WS-SORT-DOB-B
128600                       MOVE 'Y' TO WS-SORT-SWAP-NEEDED-SW
128700                   ELSE
128800                       IF WS-SORT-KEY-1A = WS-SORT-KEY-1B
128900                          AND WS-SORT-KEY-2A = WS-SORT-KEY-2B
129000                          AND WS-SORT-DOB-A = WS-SORT-DOB-B
129100                          AND ACCT-KEY-ALPHA (WS-SUB-2) >
129200                              ACCT-KEY-ALPHA (WS-SUB-2 + 1)
129300                           MOVE 'Y' TO WS-SORT-SWAP-NEEDED-SW
129400                       END-IF
129500                   END-IF
129600               END-IF
129700           END-IF.
129800           IF SORT-SWAP-IS-NEEDED
129900               MOVE WS-ACCT-ENTRY (WS-SUB-2) TO WS-SWAP-ENTRY
130000               MOVE WS-ACCT-ENTRY (WS-SUB-2 + 1)
130100                   TO WS-ACCT-ENTRY (WS-SUB-2)
130200               MOVE WS-SWAP-ENTRY TO WS-ACCT-ENTRY (WS-SUB-2 + 1)
130300           END-IF.
130400       634-EXIT.
130500           EXIT.
130600
130700******************************************************************
130800*    640-SORT-BY-TYPE  --  BUBBLE-SORTS THE ACCOUNT TABLE (PT     *
130900*    COMMAND) BY ACCOUNT TYPE CODE, THEN ACCOUNT NUMBER WITHIN    *
131000*    TYPE (ACCT-KEY-ALPHA IS THE ZERO-PADDED ACCOUNT-NUMBER TEXT  *
131100*    USED AS THE ALPHA COMPARE KEY).                              *
131200******************************************************************
131300       640-SORT-BY-TYPE.
131400           IF WS-ACCT-COUNT < 2
131500               GO TO 640-EXIT
131600           END-IF.
131700           PERFORM 642-TYPE-SORT-PASS THRU 642-EXIT
131800               VARYING WS-SUB-1 FROM 1 BY 1
131900                   UNTIL WS-SUB-1 >= WS-ACCT-COUNT.
132000       640-EXIT.
132100           EXIT.
132200
132300       642-TYPE-SORT-PASS.
132400           PERFORM 644-TYPE-SORT-COMPARE THRU 644-EXIT
132500               VARYING WS-SUB-2 FROM 1 BY 1
132600                   UNTIL WS-SUB-2 >= WS-ACCT-COUNT.
132700       642-EXIT.
132800           EXIT.
132900
133000       644-TYPE-SORT-COMPARE.
133100           MOVE 'N' TO WS-SORT-SWAP-NEEDED-SW.
133200           IF ACCT-TYPE-CODE (WS-SUB-2) > ACCT-TYPE-CODE (WS-SUB-2 + 1)
133300               MOVE 'Y' TO WS-SORT-SWAP-NEEDED-SW
133400           ELSE
133500               IF ACCT-TYPE-CODE (WS-SUB-2)
133600                      = ACCT-TYPE-CODE (WS-SUB-2 + 1)
133700                  AND ACCT-KEY-ALPHA (WS-SUB-2) >
133800                      ACCT-KEY-ALPHA (WS-SUB-2 + 1)
133900                   MOVE 'Y' TO WS-SORT-SWAP-NEEDED-SW
134000               END-IF
134100           END-IF.
134200           IF SORT-SWAP-IS-NEEDED
134300               MOVE WS-ACCT-ENTRY (WS-SUB-2) TO WS-SWAP-ENTRY
134400               MOVE WS-ACCT-ENTRY (WS-SUB-2 + 1)
134500                   TO WS-ACCT-ENTRY (WS-SUB-2)
134600               MOVE WS-SWAP-ENTRY TO WS-ACCT-ENTRY (WS-SUB-2 + 1)
134700           END-IF.
134800       644-EXIT.
134900           EXIT.
135000
135100******************************************************************
135200*    660-PRINT-ACCOUNT-LINE  --  BUILDS AND WRITES ONE "ACCOUNT#  *
135300*    [...] HOLDER[...] BALANCE[...] BRANCH [...]" LINE FOR THE P/ *
135400*    PA/PB/PH/PT REPORTS.  WS-PRINT-SOURCE IS A COPY OF THE       *
135500*    ACCOUNT/ARCHIVE ENTRY LAID OVER PRN-ACCT-ENTRY (SEE 602/612) *
135600*    SO THIS ONE PARAGRAPH SERVES BOTH THE LIVE LIST AND THE      *
135700*    ARCHIVE LIST.  662-FIND-PRINT-BRANCH LOOKS UP THE BRANCH     *
135800*    CITY NAME FOR THE BRANCH CODE ON THE ENTRY.                  *
135900******************************************************************
136000       660-PRINT-ACCOUNT-LINE.
136100           MOVE PRN-BALANCE TO WS-FORMAT-BALANCE-IN.
136200           PERFORM 870-FORMAT-BALANCE.
136300
136400           MOVE PRN-DOB-MM   TO WS-DV-MM.
136500           MOVE PRN-DOB-DD   TO WS-DV-DD.
136600           MOVE PRN-DOB-YYYY TO WS-DV-YYYY.
136700           PERFORM 865-BUILD-DOB-DISPLAY.
136800
136900           MOVE 1 TO WS-PRINT-BRANCH-IDX.
137000           PERFORM 662-FIND-PRINT-BRANCH THRU 662-EXIT
137100               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 5.
137200
137300           STRING 'Account#[' DELIMITED BY SIZE
137400                  PRN-ACCT-KEY-ALPHA DELIMITED BY SIZE
137500                  '] Holder[' DELIMITED BY SIZE
137600                  PRN-HOLDER-FIRST DELIMITED BY SPACE
137700                  ' ' DELIMITED BY SIZE
137800                  PRN-HOLDER-LAST DELIMITED BY SPACE
137900                  ' ' DELIMITED BY SIZE
138000                  WS-DOB-DISPLAY-TEXT DELIMITED BY SPACE
138100                  '] Balance[' DELIMITED BY SIZE
138200                  WS-BALANCE-TRIMMED DELIMITED BY SPACE
138300                  '] Branch [' DELIMITED BY SIZE
138400                  BR-CITY (WS-PRINT-BRANCH-IDX) DELIMITED BY SPACE
138500                  ']' DELIMITED BY SIZE
138600                  INTO WS-MESSAGE-LINE.
138700           PERFORM 900-WRITE-MESSAGE-LINE.
138800
138900       662-FIND-PRINT-BRANCH.
139000           IF PRN-BRANCH-CODE = BR-CODE (WS-SUB-1)
139100               SET WS-PRINT-BRANCH-IDX TO WS-SUB-1
139200           END-IF.
139300       662-EXIT.
139400           EXIT.
139500
139600******************************************************************
139700*    700-FIND-ACCT-BY-NUMBER  --  LINEAR SEARCH OF THE LIVE       *
139800*    ACCOUNT TABLE FOR WS-ACCTNO-ALPHA (SET BY 750-PARSE-ACCOUNT- *
139900*    NUMBER).  USED BY CLOSE-BY-NUMBER, DEPOSIT AND WITHDRAWAL.   *
140000*    LEAVES WS-ACCT-IDX POINTING AT THE MATCH WHEN FOUND-SWITCH   *
140100*    COMES BACK 'Y'.                                              *
140200******************************************************************
140300       700-FIND-ACCT-BY-NUMBER.
140400           MOVE 'N' TO WS-FOUND-SWITCH.
140500           PERFORM 702-MATCH-ACCT-NUMBER THRU 702-EXIT
140600               VARYING WS-SUB-1 FROM 1 BY 1
140700                   UNTIL WS-SUB-1 > WS-ACCT-COUNT.
140800           IF ENTRY-WAS-FOUND
140900               SET WS-ACCT-IDX TO WS-SUB-2
141000           END-IF.
141100       700-EXIT.
141200           EXIT.
141300
141400       702-MATCH-ACCT-NUMBER.
141500           IF ACCT-KEY-ALPHA (WS-SUB-1) = WS-ACCTNO-ALPHA
141600               MOVE 'Y' TO WS-FOUND-SWITCH
141700               MOVE WS-SUB-1 TO WS-SUB-2
141800           END-IF.
141900       702-EXIT.
142000           EXIT.
142100
142200******************************************************************
142300*    720-ADD-ACCOUNT-ENTRY  --  APPENDS A NEW ROW TO THE LIVE     *
142400*    ACCOUNT TABLE AFTER 200-OPEN-ACCOUNT HAS PASSED EVERY EDIT   *
142500*    (TYPE, BRANCH, DOB, INITIAL DEPOSIT, DUPLICATE HOLDER).      *
142600*    ACCT-STATUS-BYTE IS SET 'O' FOR OPEN; THE HOLDER'S DOB AND   *
142700*    INITIAL DEPOSIT CAME THROUGH DATEVAL/770-VALIDATE-AMOUNT AND *
142800*    ARE ALREADY NUMERIC AT THIS POINT.                           *
142900******************************************************************
143000       720-ADD-ACCOUNT-ENTRY.
143100           ADD 1 TO WS-ACCT-COUNT.
143200           MOVE BR-CODE (WS-OPEN-BRANCH-IDX) TO
143300                   ACCT-BRANCH-CODE (WS-ACCT-COUNT).
143400           MOVE TY-CODE (WS-OPEN-TYPE-IDX)   TO
143500                   ACCT-TYPE-CODE   (WS-ACCT-COUNT).
143600           MOVE WS-GEN-SERIAL                TO
143700                   ACCT-SERIAL      (WS-ACCT-COUNT).
143800           MOVE TRAN-TOK (3)                 TO
143900                   ACCT-HOLDER-FIRST (WS-ACCT-COUNT).
144000           MOVE TRAN-TOK (4)                 TO
144100                   ACCT-HOLDER-LAST  (WS-ACCT-COUNT).
144200           MOVE WS-DV-MM                     TO
144300                   ACCT-DOB-MM   (WS-ACCT-COUNT).
144400           MOVE WS-DV-DD                     TO
144500                   ACCT-DOB-DD   (WS-ACCT-COUNT).
144600           MOVE WS-DV-YYYY                   TO
144700                   ACCT-DOB-YYYY (WS-ACCT-COUNT).
144800           MOVE WS-AMOUNT-VALUE              TO
144900                   ACCT-BALANCE  (WS-ACCT-COUNT).
145000           MOVE 'O'                          TO
145100                   ACCT-STATUS-BYTE (WS-ACCT-COUNT).
145200           MOVE SPACES                       TO
145300                   ACCT-FILLER-AREA (WS-ACCT-COUNT).
145400
145500*    730-REMOVE-ACCOUNT-ENTRY -- CLOSE TAKES THE CLOSED ENTRY OUT
145600*    OF THE LIVE TABLE BY COPYING THE LAST ROW DOWN OVER IT (THE
145700*    TABLE DOES NOT NEED TO STAY IN ANY PARTICULAR ORDER BETWEEN
145800*    P COMMANDS) AND SHRINKING THE COUNT BY ONE.
145900       730-REMOVE-ACCOUNT-ENTRY.
146000           IF WS-ACCT-IDX NOT = WS-ACCT-COUNT
146100               MOVE WS-ACCT-ENTRY (WS-ACCT-COUNT) TO WS-SWAP-ENTRY
146200               MOVE WS-SWAP-ENTRY TO WS-ACCT-ENTRY (WS-ACCT-IDX)
146300           END-IF.
146400           SUBTRACT 1 FROM WS-ACCT-COUNT.
146500
146600*    740-ARCHIVE-ACCOUNT-ENTRY -- COPIES A CLOSING ENTRY TO THE
146700*    ARCHIVE TABLE BEFORE 730 REMOVES IT FROM THE LIVE TABLE,
146800*    ZEROING THE ARCHIVED BALANCE AND SETTING STATUS 'C' PER THE
146900*    CLOSE-BY-NUMBER ARCHIVE-AND-ZERO RULE.  THE ARCHIVE TABLE IS
147000*    CAPPED AT 500 ROWS; AN ACCOUNT CLOSED PAST THAT CAP STILL
147100*    COMES OFF THE LIVE TABLE BUT IS NOT RETAINED FOR THE PA
147200*    REPORT -- THIS SHOP HAS NEVER SEEN MORE THAN A FEW DOZEN
147300*    CLOSURES IN A SESSION SO THE CAP HAS NOT BEEN AN ISSUE.
147400       740-ARCHIVE-ACCOUNT-ENTRY.
147500           IF WS-ARCH-COUNT < 500
147600               ADD 1 TO WS-ARCH-COUNT
147700               MOVE WS-ACCT-ENTRY (WS-ACCT-IDX) TO
147800                       WS-ARCH-ENTRY (WS-ARCH-COUNT)
147900               MOVE 0 TO ARCH-BALANCE (WS-ARCH-COUNT)
148000               MOVE 'C' TO ARCH-STATUS-BYTE (WS-ARCH-COUNT)
148100           END-IF.
148200
148300******************************************************************
148400*    750-PARSE-ACCOUNT-NUMBER  --  AN ACCOUNT NUMBER IS ACCEPTED  *
148500*    AS A 9-DIGIT NUMERIC TOKEN (TRAILING SPACES ONLY) WHOSE      *
148600*    BRANCH-CODE AND TYPE-CODE POSITIONS MATCH A ROW IN BRANCTAB  *
148700*    AND TYPETAB -- IT DOES NOT HAVE TO MATCH AN ACCOUNT THAT     *
148800*    ACTUALLY EXISTS, ONLY BE STRUCTURALLY VALID.  700-FIND-ACCT- *
148900*    BY-NUMBER IS THE SEPARATE CHECK FOR WHETHER THE ACCOUNT IS   *
149000*    ACTUALLY ON FILE.                                            *
149100******************************************************************
149200       750-PARSE-ACCOUNT-NUMBER.
149300           MOVE 'N' TO WS-ACCTNO-VALID-SW.
149400           MOVE 0 TO WS-PARSE-BRANCH-IDX.
149500           MOVE 0 TO WS-PARSE-TYPE-IDX.
149600           IF TRAN-TOK (1) (1:9) IS NUMERIC
149700              AND TRAN-TOK (1) (10:6) = SPACES
149800               MOVE TRAN-TOK (1) (1:9) TO WS-ACCTNO-ALPHA
149900               PERFORM 332-CHECK-BRANCH-CODE THRU 332-EXIT
150000                   VARYING BR-IDX FROM 1 BY 1 UNTIL BR-IDX > 5
150100               PERFORM 334-CHECK-TYPE-CODE THRU 334-EXIT
150200                   VARYING TY-IDX FROM 1 BY 1 UNTIL TY-IDX > 3
150300               IF WS-PARSE-BRANCH-IDX > 0 AND WS-PARSE-TYPE-IDX > 0
150400                   MOVE 'Y' TO WS-ACCTNO-VALID-SW
150500               END-IF
150600           END-IF.
150700       750-EXIT.
150800           EXIT.
150900
151000*    760-GENERATE-SERIAL -- HANDS OUT THE 4-DIGIT SERIAL PORTION
151100*    OF A NEW ACCOUNT NUMBER FROM A RUNNING COUNTER SEEDED AT
151200*    PROGRAM START AND STEPPED BY WS-SERIAL-STEP EACH CALL, SO
151300*    SERIALS DO NOT COLLIDE WITHIN A SESSION.  WRAPS BACK DOWN BY
151400*    9000 RATHER THAN TO 0001 IF IT EVER RUNS PAST 9999, SO THE
151500*    SHOP CAN TELL A WRAPPED SERIAL FROM A FRESH LOW ONE.
151600       760-GENERATE-SERIAL.
151700           MOVE WS-NEXT-SERIAL TO WS-GEN-SERIAL.
151800           ADD WS-SERIAL-STEP TO WS-NEXT-SERIAL.
151900           IF WS-NEXT-SERIAL > 9999
152000               SUBTRACT 9000 FROM WS-NEXT-SERIAL
152100           END-IF.
152200       760-EXIT.
152300           EXIT.
152400
152500******************************************************************
152600*    770-VALIDATE-AMOUNT  --  DE-COMMAFIES NOTHING, BUT PARSES A  *
152700*    DOLLAR-AND-CENTS TOKEN (WS-AMT-TEXT, UP TO 15 CHARACTERS,    *
152800*    OPTIONAL LEADING '-') INTO WHOLE AND FRACTIONAL PARTS ON THE *
152900*    DECIMAL POINT, VALIDATES BOTH ARE NUMERIC, THEN COMPUTES     *
153000*    WS-AMOUNT-VALUE AS A SIGNED S9(9)V99 RESULT.  USED FOR BOTH  *
153100*    THE INITIAL-DEPOSIT OPERAND ON OPEN AND THE AMOUNT OPERAND   *
153200*    ON DEPOSIT/WITHDRAWAL -- A NEGATIVE RESULT IS LET THROUGH AS *
153300*    NUMERICALLY VALID SO THE CALLER CAN REJECT IT WITH ITS OWN   *
153400*    "CANNOT BE 0 OR NEGATIVE" WORDING RATHER THAN A GENERIC      *
153500*    "NOT A VALID AMOUNT" MESSAGE.  772 CHECKS EACH FRACTIONAL    *
153600*    DIGIT POSITION IS EITHER NUMERIC OR A TRAILING BLANK (A      *
153700*    ONE-DIGIT CENTS VALUE LIKE ".5" IS ACCEPTED AND TREATED AS   *
153800*    FIFTY CENTS BY THE SPACE-TO-ZERO CONVERT BELOW).             *
153900******************************************************************
154000       770-VALIDATE-AMOUNT.
154100           MOVE 'N' TO WS-AMOUNT-VALID-SW.
154200           MOVE 'N' TO WS-AMT-NEGATIVE-SW.
154300           MOVE 'N' TO WS-VALID-SWITCH.
154400           MOVE SPACES TO WS-AMT-WHOLE-TEXT.
154500           MOVE SPACES TO WS-AMT-FRAC-TEXT.
154600           MOVE 0 TO WS-AMT-WHOLE-NUM WS-AMT-FRAC-NUM.
154700           MOVE 0 TO WS-AMOUNT-VALUE.
154800
154900           IF WS-AMT-TEXT = SPACES
155000               GO TO 770-EXIT
155100           END-IF.
155200
155300           IF WS-AMT-TEXT (1:1) = '-'
155400               MOVE 'Y' TO WS-AMT-NEGATIVE-SW
155500               UNSTRING WS-AMT-TEXT (2:14) DELIMITED BY '.'
155600                   INTO WS-AMT-WHOLE-TEXT WS-AMT-FRAC-TEXT
155700               END-UNSTRING
155800           ELSE
155900               UNSTRING WS-AMT-TEXT DELIMITED BY '.'
156000                   INTO WS-AMT-WHOLE-TEXT WS-AMT-FRAC-TEXT
156100               END-UNSTRING
156200           END-IF.
156300
156400           IF WS-AMT-WHOLE-TEXT = SPACES
156500               GO TO 770-EXIT
156600           END-IF.
156700           IF WS-AMT-WHOLE-TEXT NOT NUMERIC
156800               GO TO 770-EXIT
156900           END-IF.
157000
157100           MOVE 'Y' TO WS-VALID-SWITCH.
157200           PERFORM 772-VALIDATE-FRAC-CHAR THRU 772-EXIT
157300               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 4.
157400           IF NOT VALUE-IS-VALID
157500               GO TO 770-EXIT
157600           END-IF.
157700
157800           MOVE WS-AMT-WHOLE-TEXT TO WS-AMT-WHOLE-NUM.
157900           INSPECT WS-AMT-FRAC-TEXT CONVERTING SPACE TO '0'.
158000           MOVE WS-AMT-FRAC-TEXT TO WS-AMT-FRAC-NUM.
158100
158200           IF AMT-IS-NEGATIVE
158300               COMPUTE WS-AMOUNT-VALUE ROUNDED =
158400                       0 - (WS-AMT-WHOLE-NUM + (WS-AMT-FRAC-NUM / 10000))
158500           ELSE
158600               COMPUTE WS-AMOUNT-VALUE ROUNDED =
158700                       WS-AMT-WHOLE-NUM + (WS-AMT-FRAC-NUM / 10000)
158800           END-IF.
158900           MOVE 'Y' TO WS-AMOUNT-VALID-SW.
159000       770-EXIT.
159100           EXIT.
159200
159300*    772-VALIDATE-FRAC-CHAR -- TABLE-SEARCH HELPER FOR 770, ONE
159400*    CALL PER CENTS-POSITION.  TURNS WS-VALID-SWITCH OFF THE
159500*    MOMENT A NON-BLANK, NON-NUMERIC CHARACTER IS SEEN AFTER THE
159600*    DECIMAL POINT (E.G. "12.3A").
159700       772-VALIDATE-FRAC-CHAR.
159800           IF WS-AMT-FRAC-TEXT (WS-SUB-1:1) NOT = SPACE
159900              AND WS-AMT-FRAC-TEXT (WS-SUB-1:1) NOT NUMERIC
160000               MOVE 'N' TO WS-VALID-SWITCH
160100           END-IF.
160200       772-EXIT.
160300           EXIT.
160400
160500******************************************************************
160600*    865-BUILD-DOB-DISPLAY  --  FORMAT THE HOLDER DOB AS           *
160700*    M/D/YYYY FOR THE ACCOUNT-LIST REPORT AND THE CLOSE-BY-        *
160800*    PROFILE MESSAGES.  WS-DOB-MM-EDIT/WS-DOB-DD-EDIT ARE Z9 -     *
160900*    A SINGLE-DIGIT MONTH OR DAY COMES BACK WITH A LEADING         *
161000*    SPACE, SO THE LEADING SPACE IS COUNTED AND SKIPPED OVER       *
161100*    WITH REFERENCE MODIFICATION RATHER THAN TRUSTED TO UNSTRING.  *
161200******************************************************************
161300       865-BUILD-DOB-DISPLAY.
161400           MOVE WS-DV-MM TO WS-DOB-MM-EDIT.
161500           MOVE WS-DV-DD TO WS-DOB-DD-EDIT.
161600           MOVE SPACES TO WS-DOB-MM-TRIMMED WS-DOB-DD-TRIMMED.
161700           MOVE 0 TO WS-SUB-1.
161800           INSPECT WS-DOB-MM-EDIT TALLYING WS-SUB-1 FOR LEADING SPACE.
161900           ADD 1 TO WS-SUB-1.
162000           MOVE WS-DOB-MM-EDIT (WS-SUB-1:) TO WS-DOB-MM-TRIMMED.
162100           MOVE 0 TO WS-SUB-1.
162200           INSPECT WS-DOB-DD-EDIT TALLYING WS-SUB-1 FOR LEADING SPACE.
162300           ADD 1 TO WS-SUB-1.
162400           MOVE WS-DOB-DD-EDIT (WS-SUB-1:) TO WS-DOB-DD-TRIMMED.
162500           STRING WS-DOB-MM-TRIMMED DELIMITED BY SPACE
162600                  '/' DELIMITED BY SIZE
162700                  WS-DOB-DD-TRIMMED DELIMITED BY SPACE
162800                  '/' DELIMITED BY SIZE
162900                  WS-DV-YYYY DELIMITED BY SIZE
163000                  INTO WS-DOB-DISPLAY-TEXT.
163100
163200******************************************************************
163300*    870-FORMAT-BALANCE  --  DE-EDIT WS-BALANCE-EDIT (THE         *
163400*    FLOATING-$ PICTURE) FOR A DEPOSIT/WITHDRAWAL SUCCESS LINE     *
163500*    OR REPORT ROW.  THE FLOATING $ LANDS WHEREVER THE FIRST       *
163600*    SIGNIFICANT DIGIT IS, SO EVERYTHING TO ITS LEFT IS SPACE -    *
163700*    COUNT THOSE LEADING SPACES AND REFERENCE-MODIFY PAST THEM.    *
163800******************************************************************
163900       870-FORMAT-BALANCE.
164000           MOVE WS-FORMAT-BALANCE-IN TO WS-BALANCE-EDIT.
164100           MOVE SPACES TO WS-BALANCE-TRIMMED.
164200           MOVE 0 TO WS-SUB-1.
164300           INSPECT WS-BALANCE-EDIT TALLYING WS-SUB-1 FOR LEADING SPACE.
164400           ADD 1 TO WS-SUB-1.
164500           MOVE WS-BALANCE-EDIT (WS-SUB-1:) TO WS-BALANCE-TRIMMED.
164600
164700******************************************************************
164800*    880-FORMAT-AMOUNT-ECHO  --  SAME DE-EDIT AS 870-FORMAT-      *
164900*    BALANCE, FOR THE FLOATING-MINUS AMOUNT-ECHO PICTURE USED ON  *
165000*    THE "CANNOT BE 0 OR NEGATIVE" DEPOSIT/WITHDRAWAL MESSAGES.   *
165100******************************************************************
165200       880-FORMAT-AMOUNT-ECHO.
165300           MOVE WS-FORMAT-AMOUNT-IN TO WS-AMOUNT-ECHO-EDIT.
165400           MOVE SPACES TO WS-AMOUNT-TRIMMED.
165500           MOVE 0 TO WS-SUB-1.
165600           INSPECT WS-AMOUNT-ECHO-EDIT TALLYING WS-SUB-1
165700               FOR LEADING SPACE.
165800           ADD 1 TO WS-SUB-1.
165900           MOVE WS-AMOUNT-ECHO-EDIT (WS-SUB-1:) TO WS-AMOUNT-TRIMMED.
166000
166100*    900-WRITE-MESSAGE-LINE -- THE ONE PARAGRAPH IN THE PROGRAM
166200*    THAT ACTUALLY WRITES TO SYSOUT.  EVERY COMMAND BUILDS ITS
166300*    RESULT TEXT INTO WS-MESSAGE-LINE AND PERFORMS HERE SO THE
166400*    RECORD IS CLEARED BACK TO SPACES AFTER EACH LINE, WHICH KEEPS
166500*    A SHORT MESSAGE FROM DRAGGING LEFTOVER TEXT FROM A LONGER
166600*    ONE WRITTEN EARLIER IN THE SAME RUN.
166700       900-WRITE-MESSAGE-LINE.
166800           WRITE SYSOUT-RECORD FROM WS-MESSAGE-LINE.
166900           MOVE SPACES TO WS-MESSAGE-LINE.
