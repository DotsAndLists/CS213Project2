000100******************************************************************
000200*                                                                *
000300*   G A R D E N   S T A T E   T R U S T   C O M P A N Y          *
000400*   DEPOSIT SYSTEMS  -  BATCH PROCESSING                         *
000500*                                                                *
000600******************************************************************
000700       IDENTIFICATION DIVISION.
000800       PROGRAM-ID.     DATEVAL.
000900       AUTHOR.         R. M. TOMASELLI.
001000       INSTALLATION.   GARDEN STATE TRUST CO. - DATA PROCESSING.
001100       DATE-WRITTEN.   02/18/91.
001200       DATE-COMPILED.
001300       SECURITY.       COMPANY CONFIDENTIAL.
001400******************************************************************
001500* PROGRAM:  DATEVAL                                              *
001600*                                                                 *
001700* CALLED SUBPROGRAM.  VALIDATES A HOLDER DATE-OF-BIRTH TOKEN AS   *
001800* KEYED ON THE OPEN-ACCOUNT AND CLOSE-BY-PROFILE COMMAND LINES.   *
001900* THE CALLER PASSES THE RAW M/D/YYYY TEXT AND TODAY'S DATE; THIS  *
002000* PROGRAM RETURNS THE PARSED MM, DD, YYYY, A RETURN CODE, AND A   *
002100* MESSAGE TEXT READY TO WRITE TO SYSOUT WHEN THE DATE IS BAD.     *
002200*                                                                 *
002300* THE FIVE CHECKS, IN ORDER, ARE -                                *
002400*   1. THE TOKEN MUST SCAN AS M/D/YYYY - ONE OR TWO MONTH DIGITS, *
002500*      A SLASH, ONE OR TWO DAY DIGITS, A SLASH, FOUR YEAR DIGITS. *
002600*   2. MONTH 1-12, DAY 1-31, YEAR 1-9999 (RANGE CHECK ONLY).      *
002700*   3. THE DATE MUST BE A REAL CALENDAR DATE (DAYS-IN-MONTH AND   *
002800*      LEAP YEAR CHECKED).                                        *
002900*   4. THE DATE MAY NOT BE TODAY OR IN THE FUTURE.                *
003000*   5. THE HOLDER MUST BE AT LEAST 18 YEARS OLD ON TODAY'S DATE.  *
003100*                                                                 *
003200******************************************************************
003300* CHANGE LOG                                                     *
003400*-----------------------------------------------------------------
003500* DATE      BY    REQUEST    DESCRIPTION                         *
003600* --------  ----  ---------  -------------------------------------
003700* 02/18/91  RMT   CR-0354    INITIAL VERSION - SPLIT OUT OF        *
003800*                            TRANMGR'S OPEN-ACCOUNT PROCESSING SO  *
003900*                            CLOSE-BY-PROFILE COULD SHARE IT.      *
004000* 04/30/91  RMT   CR-0360    DAYS-IN-MONTH TABLE CORRECTED FOR     *
004100*                            FEBRUARY IN A LEAP YEAR.              *
004200* 09/09/92  DK    CR-0410    MINIMUM-AGE CHECK (RULE 5) ADDED.     *
004300* 03/03/98  RMT   CR-0601    YEAR CARRIED AS A FULL 4-DIGIT FIELD  *
004400*                            THROUGHOUT FOR YEAR 2000 READINESS.   *
004500*                            (Y2K)                                 *
004600* 07/19/99  RMT   CR-0618    Y2K REGRESSION FIX - THE LEAP YEAR    *
004700*                            TEST TREATED EVERY YEAR DIVISIBLE BY  *
004800*                            4 AS A LEAP YEAR.  CENTURY YEARS NOT  *
004900*                            DIVISIBLE BY 400 ARE NOT LEAP YEARS - *
005000*                            2000 IS A LEAP YEAR BUT 1900 AND 2100 *
005100*                            ARE NOT.  TEST-DECK RERUN WITH        *
005200*                            2/29/2000 AND 2/29/1900.  (Y2K)       *
005300* 02/11/11  RMT   CR-0788    MESSAGE TEXT FOR RULE 1 AND RULE 2    *
005400*                            FAILURES STANDARDIZED TO THE SAME     *
005500*                            "IS OUT OF RANGE" WORDING - TELLERS   *
005600*                            WERE SEEING TWO DIFFERENT MESSAGES    *
005700*                            FOR WHAT LOOKED LIKE THE SAME ERROR.  *
005800* 06/14/13  JCL   CR-0841    200-CHECK-RANGE ACCEPTED ANY YEAR     *
005900*                            1-9999.  AUDIT FOUND A 19TH-CENTURY   *
006000*                            DOB (1/1/1899) OPENED A CHECKING      *
006100*                            ACCOUNT CLEAN.  LOWER BOUND TIGHTENED *
006200*                            TO 1900 PER THE STANDARDS MANUAL.     *
006300******************************************************************
006400
006500       ENVIRONMENT DIVISION.
006600       CONFIGURATION SECTION.
006700       SOURCE-COMPUTER.  IBM-370.
006800       OBJECT-COMPUTER.  IBM-370.
006900       SPECIAL-NAMES.
007000           C01 IS TOP-OF-FORM.
007100
007200******************************************************************
007300       DATA DIVISION.
007400       WORKING-STORAGE SECTION.
007500******************************************************************
007600*    DATE-OF-BIRTH TOKEN PARSE WORK AREA                         *
007700******************************************************************
007800       01  WS-PARSE-WORK.
007900           05  WS-SLASH-1-POS            PIC 9(02) COMP   VALUE 0.
008000           05  WS-SLASH-2-POS            PIC 9(02) COMP   VALUE 0.
008100           05  WS-SUB-1                  PIC 9(02) COMP   VALUE 0.
008200           05  WS-TOKEN-LEN               PIC 9(02) COMP   VALUE 0.
008300           05  WS-MM-TEXT                 PIC X(02) VALUE SPACES.
008400           05  WS-DD-TEXT                 PIC X(02) VALUE SPACES.
008500           05  WS-YYYY-TEXT               PIC X(04) VALUE SPACES.
008600           05  WS-SCAN-VALID-SW           PIC X(01) VALUE 'N'.
008700               88  SCAN-IS-VALID                  VALUE 'Y'.
008800
008900******************************************************************
009000*    DAYS-IN-MONTH TABLE (NON-LEAP YEAR - FEBRUARY ADJUSTED BY    *
009100*    320-CHECK-LEAP-YEAR WHEN THE YEAR BEING TESTED IS A LEAP     *
009200*    YEAR).  VALUE/REDEFINES TECHNIQUE, SAME AS BRANCTAB.         *
009300******************************************************************
009400       01  WS-DAYS-IN-MONTH-DATA.
009500           05  FILLER  PIC 9(02) VALUE 31.
009600           05  FILLER  PIC 9(02) VALUE 28.
009700           05  FILLER  PIC 9(02) VALUE 31.
009800           05  FILLER  PIC 9(02) VALUE 30.
009900           05  FILLER  PIC 9(02) VALUE 31.
010000           05  FILLER  PIC 9(02) VALUE 30.
010100           05  FILLER  PIC 9(02) VALUE 31.
010200           05  FILLER  PIC 9(02) VALUE 31.
010300           05  FILLER  PIC 9(02) VALUE 30.
010400           05  FILLER  PIC 9(02) VALUE 31.
010500           05  FILLER  PIC 9(02) VALUE 30.
010600           05  FILLER  PIC 9(02) VALUE 31.
010700       01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-DATA.
010800           05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
010900
011000       01  WS-CALENDAR-WORK.
011100           05  WS-LEAP-YEAR-SW            PIC X(01) VALUE 'N'.
011200               88  YEAR-IS-LEAP                   VALUE 'Y'.
011300           05  WS-MAX-DAY                 PIC 9(02) COMP   VALUE 0.
011400           05  WS-AGE-YEARS               PIC 9(03) COMP   VALUE 0.
011500           05  WS-BIRTHDAY-PASSED-SW      PIC X(01) VALUE 'N'.
011600               88  BIRTHDAY-HAS-PASSED            VALUE 'Y'.
011700           05  WS-DIV-QUOTIENT            PIC 9(04) COMP   VALUE 0.
011800           05  WS-DIV-REMAINDER-4         PIC 9(04) COMP   VALUE 0.
011900           05  WS-DIV-REMAINDER-100       PIC 9(04) COMP   VALUE 0.
012000           05  WS-DIV-REMAINDER-400       PIC 9(04) COMP   VALUE 0.
012100
012200******************************************************************
012300*    COMBINED YYYYMMDD COMPARE FIELDS - SAME TECHNIQUE AS         *
012400*    ACCT-DOB-NUM ON ACCTREC.  LETS 400-CHECK-NOT-FUTURE COMPARE  *
012500*    THE DOB AND TODAY'S DATE IN ONE SHOT INSTEAD OF A THREE-     *
012600*    WAY CASCADE OF MM/DD/YYYY COMPARISONS.                       *
012700******************************************************************
012800       01  WS-COMPARE-WORK.
012900           05  WS-DOB-COMPARE-FIELDS.
013000               10  WS-DOB-CMP-YYYY        PIC 9(04).
013100               10  WS-DOB-CMP-MM          PIC 9(02).
013200               10  WS-DOB-CMP-DD          PIC 9(02).
013300           05  WS-DOB-COMPARE-NUM REDEFINES WS-DOB-COMPARE-FIELDS
013400                                           PIC 9(08).
013500           05  WS-TODAY-COMPARE-FIELDS.
013600               10  WS-TODAY-CMP-YYYY      PIC 9(04).
013700               10  WS-TODAY-CMP-MM        PIC 9(02).
013800               10  WS-TODAY-CMP-DD        PIC 9(02).
013900           05  WS-TODAY-COMPARE-NUM REDEFINES WS-TODAY-COMPARE-FIELDS
014000                                           PIC 9(08).
014100
014200******************************************************************
014300       LINKAGE SECTION.
014400******************************************************************
014500       01  LK-DOB-TEXT                    PIC X(15).
014600       01  LK-TODAY-YYYY                  PIC 9(04).
014700       01  LK-TODAY-MM                    PIC 9(02).
014800       01  LK-TODAY-DD                    PIC 9(02).
014900       01  LK-OUT-MM                      PIC 9(02).
015000       01  LK-OUT-DD                      PIC 9(02).
015100       01  LK-OUT-YYYY                    PIC 9(04).
015200       01  LK-RETURN-CODE                 PIC 9(02) COMP.
015300           88  LK-DATE-IS-VALID                   VALUE 00.
015400           88  LK-DATE-OUT-OF-RANGE               VALUE 01.
015500           88  LK-DATE-BAD-CALENDAR               VALUE 02.
015600           88  LK-DATE-IN-FUTURE                  VALUE 03.
015700           88  LK-DATE-UNDER-AGE                  VALUE 04.
015800       01  LK-MESSAGE-TEXT                 PIC X(60).
015900
016000******************************************************************
016100       PROCEDURE DIVISION USING LK-DOB-TEXT, LK-TODAY-YYYY, LK-TODAY-MM,
016200               LK-TODAY-DD, LK-OUT-MM, LK-OUT-DD, LK-OUT-YYYY,
016300               LK-RETURN-CODE, LK-MESSAGE-TEXT.
016400******************************************************************
016500******************************************************************
016600*    000-MAIN-PROCESS  --  RUNS THE FIVE RULES IN ORDER AND      *
016700*    STOPS AT THE FIRST ONE THE DOB FAILS, SETTING LK-RETURN-    *
016800*    CODE AND LK-MESSAGE-TEXT FOR THAT RULE ONLY -- A DOB THAT   *
016900*    FAILS BOTH RULE 2 AND RULE 5, FOR EXAMPLE, IS REPORTED AS A *
017000*    RANGE ERROR AND NEVER REACHES THE AGE CHECK.  LK-OUT-MM/DD/ *
017100*    YYYY ARE LEFT AT ZERO UNTIL 100-SCAN-TOKEN FILLS THEM, SO A *
017200*    CALLER THAT IGNORES A NON-ZERO RETURN CODE AND USES THE     *
017300*    OUTPUT FIELDS ANYWAY GETS ZEROS, NOT GARBAGE.               *
017400******************************************************************
017500       000-MAIN-PROCESS.
017600           MOVE 0 TO LK-RETURN-CODE.
017700           MOVE SPACES TO LK-MESSAGE-TEXT.
017800           MOVE 0 TO LK-OUT-MM LK-OUT-DD LK-OUT-YYYY.
017900
018000           PERFORM 100-SCAN-TOKEN THRU 100-EXIT.
018100           IF NOT SCAN-IS-VALID
018200               PERFORM 900-SET-RANGE-MESSAGE
018300               GO TO 000-EXIT
018400           END-IF.
018500
018600           PERFORM 200-CHECK-RANGE THRU 200-EXIT.
018700           IF LK-DATE-OUT-OF-RANGE
018800               PERFORM 900-SET-RANGE-MESSAGE
018900               GO TO 000-EXIT
019000           END-IF.
019100
019200           PERFORM 300-CHECK-CALENDAR-DATE.
019300           IF LK-DATE-BAD-CALENDAR
019400               PERFORM 910-SET-CALENDAR-MESSAGE
019500               GO TO 000-EXIT
019600           END-IF.
019700
019800           PERFORM 400-CHECK-NOT-FUTURE THRU 400-EXIT.
019900           IF LK-DATE-IN-FUTURE
020000               PERFORM 920-SET-FUTURE-MESSAGE
020100               GO TO 000-EXIT
020200           END-IF.
020300
020400           PERFORM 500-CHECK-MINIMUM-AGE.
020500           IF LK-DATE-UNDER-AGE
020600               PERFORM 930-SET-UNDER-AGE-MESSAGE
020700               GO TO 000-EXIT
020800           END-IF.
020900
021000           MOVE 0 TO LK-RETURN-CODE.
021100       000-EXIT.
021200           GOBACK.
021300
021400******************************************************************
021500*    100-SERIES  --  SCAN THE M/D/YYYY TOKEN INTO ITS PARTS      *
021600******************************************************************
021700       100-SCAN-TOKEN.
021800           MOVE 'N' TO WS-SCAN-VALID-SW.
021900           MOVE 0 TO WS-SLASH-1-POS WS-SLASH-2-POS WS-TOKEN-LEN.
022000           MOVE SPACES TO WS-MM-TEXT WS-DD-TEXT WS-YYYY-TEXT.
022100
022200           PERFORM 110-FIND-TOKEN-LENGTH THRU 110-EXIT
022300               VARYING WS-SUB-1 FROM 15 BY -1 UNTIL WS-SUB-1 < 1
022400                   OR LK-DOB-TEXT (WS-SUB-1:1) NOT = SPACE.
022500           IF WS-TOKEN-LEN = 0
022600               GO TO 100-EXIT
022700           END-IF.
022800
022900           PERFORM 120-FIND-SLASHES THRU 120-EXIT
023000               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-TOKEN-LEN.
023100
023200           IF WS-SLASH-1-POS = 0 OR WS-SLASH-2-POS = 0
023300               GO TO 100-EXIT
023400           END-IF.
023500           IF WS-SLASH-1-POS = 1 OR WS-SLASH-2-POS = WS-SLASH-1-POS + 1
023600               GO TO 100-EXIT
023700           END-IF.
023800           IF WS-SLASH-2-POS - WS-SLASH-1-POS > 3
023900               GO TO 100-EXIT
024000           END-IF.
024100           IF WS-SLASH-1-POS - 1 > 2
024200               GO TO 100-EXIT
024300           END-IF.
024400           IF WS-TOKEN-LEN - WS-SLASH-2-POS NOT = 4
024500               GO TO 100-EXIT
024600           END-IF.
024700
024800           MOVE LK-DOB-TEXT (1:WS-SLASH-1-POS - 1) TO WS-MM-TEXT.
024900           MOVE LK-DOB-TEXT (WS-SLASH-1-POS + 1:
025000                   WS-SLASH-2-POS - WS-SLASH-1-POS - 1) TO WS-DD-TEXT.
025100           MOVE LK-DOB-TEXT (WS-SLASH-2-POS + 1:4) TO WS-YYYY-TEXT.
025200
025300           IF WS-MM-TEXT NOT NUMERIC OR WS-DD-TEXT NOT NUMERIC
025400              OR WS-YYYY-TEXT NOT NUMERIC
025500               GO TO 100-EXIT
025600           END-IF.
025700
025800           MOVE WS-MM-TEXT   TO LK-OUT-MM.
025900           MOVE WS-DD-TEXT   TO LK-OUT-DD.
026000           MOVE WS-YYYY-TEXT TO LK-OUT-YYYY.
026100           MOVE 'Y' TO WS-SCAN-VALID-SW.
026200       100-EXIT.
026300           EXIT.
026400
026500*    110-FIND-TOKEN-LENGTH -- VARYING CLAUSE ABOVE SCANS RIGHT TO
026600*    LEFT LOOKING FOR THE FIRST NON-SPACE CHARACTER; THE FIRST
026700*    TIME THROUGH WITH WS-TOKEN-LEN STILL ZERO CAPTURES THAT
026800*    POSITION AS THE TOKEN'S LENGTH AND EVERY PASS AFTER THAT IS
026900*    A NO-OP, SO THE LOOP JUST RUNS OUT ON ITS OWN.
027000       110-FIND-TOKEN-LENGTH.
027100           IF WS-TOKEN-LEN = 0
027200               MOVE WS-SUB-1 TO WS-TOKEN-LEN
027300           END-IF.
027400       110-EXIT.
027500           EXIT.
027600
027700*    120-FIND-SLASHES -- RECORDS THE POSITION OF THE FIRST AND
027800*    SECOND SLASH LEFT TO RIGHT; A THIRD SLASH, IF ANY, IS
027900*    IGNORED HERE, BUT 100-SCAN-TOKEN'S OWN LENGTH CHECK CATCHES
028000*    A TOKEN LIKE "1/2/3/4" ANYWAY BECAUSE THE TEXT LEFT AFTER
028100*    THE SECOND SLASH IS NOT EXACTLY 4 CHARACTERS LONG.
028200       120-FIND-SLASHES.
028300           IF LK-DOB-TEXT (WS-SUB-1:1) = '/'
028400               IF WS-SLASH-1-POS = 0
028500                   MOVE WS-SUB-1 TO WS-SLASH-1-POS
028600               ELSE
028700                   IF WS-SLASH-2-POS = 0
028800                       MOVE WS-SUB-1 TO WS-SLASH-2-POS
028900                   END-IF
029000               END-IF
029100           END-IF.
029200       120-EXIT.
029300           EXIT.
029400
029500******************************************************************
029600*    200-SERIES  --  RULE 2 - RANGE CHECK                        *
029700*    06/14/13  JCL  CR-0841 - YEAR FLOOR RAISED TO 1900.          *
029800******************************************************************
029900       200-CHECK-RANGE.
030000           MOVE 0 TO LK-RETURN-CODE.
030100           IF LK-OUT-MM < 1 OR LK-OUT-MM > 12
030200               MOVE 01 TO LK-RETURN-CODE
030300               GO TO 200-EXIT
030400           END-IF.
030500           IF LK-OUT-DD < 1 OR LK-OUT-DD > 31
030600               MOVE 01 TO LK-RETURN-CODE
030700               GO TO 200-EXIT
030800           END-IF.
030900           IF LK-OUT-YYYY < 1900 OR LK-OUT-YYYY > 9999
031000               MOVE 01 TO LK-RETURN-CODE
031100           END-IF.
031200       200-EXIT.
031300           EXIT.
031400
031500******************************************************************
031600*    300-SERIES  --  RULE 3 - REAL CALENDAR DATE                 *
031700******************************************************************
031800       300-CHECK-CALENDAR-DATE.
031900           MOVE 0 TO LK-RETURN-CODE.
032000           PERFORM 320-CHECK-LEAP-YEAR.
032100           MOVE WS-DIM-ENTRY (LK-OUT-MM) TO WS-MAX-DAY.
032200           IF LK-OUT-MM = 2 AND YEAR-IS-LEAP
032300               MOVE 29 TO WS-MAX-DAY
032400           END-IF.
032500           IF LK-OUT-DD > WS-MAX-DAY
032600               MOVE 02 TO LK-RETURN-CODE
032700           END-IF.
032800       300-EXIT.
032900           EXIT.
033000
033100*    320-CHECK-LEAP-YEAR -- THE GREGORIAN RULE: DIVISIBLE BY 400
033200*    IS ALWAYS A LEAP YEAR; OTHERWISE DIVISIBLE BY 4 BUT NOT BY
033300*    100 IS A LEAP YEAR.  THIS IS THE CR-0618 Y2K REGRESSION FIX
033400*    NOTED IN THE CHANGE LOG ABOVE -- THE ORIGINAL VERSION ONLY
033500*    TESTED THE REMAINDER ON 4 AND TREATED 1900 AS A LEAP YEAR.
033600       320-CHECK-LEAP-YEAR.
033700           MOVE 'N' TO WS-LEAP-YEAR-SW.
033800           DIVIDE LK-OUT-YYYY BY 4   GIVING WS-DIV-QUOTIENT
033900                                  REMAINDER WS-DIV-REMAINDER-4.
034000           DIVIDE LK-OUT-YYYY BY 100 GIVING WS-DIV-QUOTIENT
034100                                  REMAINDER WS-DIV-REMAINDER-100.
034200           DIVIDE LK-OUT-YYYY BY 400 GIVING WS-DIV-QUOTIENT
034300                                  REMAINDER WS-DIV-REMAINDER-400.
034400           IF WS-DIV-REMAINDER-400 = 0
034500               MOVE 'Y' TO WS-LEAP-YEAR-SW
034600           ELSE
034700               IF WS-DIV-REMAINDER-100 NOT = 0
034800                  AND WS-DIV-REMAINDER-4 = 0
034900                   MOVE 'Y' TO WS-LEAP-YEAR-SW
035000               END-IF
035100           END-IF.
035200
035300******************************************************************
035400*    400-SERIES  --  RULE 4 - NOT TODAY OR IN THE FUTURE         *
035500******************************************************************
035600       400-CHECK-NOT-FUTURE.
035700           MOVE 0 TO LK-RETURN-CODE.
035800           MOVE LK-OUT-YYYY   TO WS-DOB-CMP-YYYY.
035900           MOVE LK-OUT-MM     TO WS-DOB-CMP-MM.
036000           MOVE LK-OUT-DD     TO WS-DOB-CMP-DD.
036100           MOVE LK-TODAY-YYYY TO WS-TODAY-CMP-YYYY.
036200           MOVE LK-TODAY-MM   TO WS-TODAY-CMP-MM.
036300           MOVE LK-TODAY-DD   TO WS-TODAY-CMP-DD.
036400           IF WS-DOB-COMPARE-NUM >= WS-TODAY-COMPARE-NUM
036500               MOVE 03 TO LK-RETURN-CODE
036600           END-IF.
036700       400-EXIT.
036800           EXIT.
036900
037000******************************************************************
037100*    500-SERIES  --  RULE 5 - MINIMUM AGE 18                     *
037200******************************************************************
037300       500-CHECK-MINIMUM-AGE.
037400           MOVE 0 TO LK-RETURN-CODE.
037500           COMPUTE WS-AGE-YEARS = LK-TODAY-YYYY - LK-OUT-YYYY.
037600           MOVE 'N' TO WS-BIRTHDAY-PASSED-SW.
037700           IF LK-TODAY-MM > LK-OUT-MM
037800               MOVE 'Y' TO WS-BIRTHDAY-PASSED-SW
037900           ELSE
038000               IF LK-TODAY-MM = LK-OUT-MM AND LK-TODAY-DD >= LK-OUT-DD
038100                   MOVE 'Y' TO WS-BIRTHDAY-PASSED-SW
038200               END-IF
038300           END-IF.
038400           IF NOT BIRTHDAY-HAS-PASSED
038500               SUBTRACT 1 FROM WS-AGE-YEARS
038600           END-IF.
038700           IF WS-AGE-YEARS < 18
038800               MOVE 04 TO LK-RETURN-CODE
038900           END-IF.
039000       500-EXIT.
039100           EXIT.
039200
039300******************************************************************
039400*    900-SERIES  --  MESSAGE TEXT BUILDERS.  ONE PARAGRAPH PER   *
039500*    RULE SO THE WORDING FOR EACH FAILURE CAN CHANGE WITHOUT     *
039600*    TOUCHING THE CASCADE LOGIC IN 000-MAIN-PROCESS, AND SO A    *
039700*    FUTURE RULE CAN BE INSERTED WITHOUT RENUMBERING THE ONES    *
039800*    ALREADY HERE.  ALL FOUR ECHO THE RAW KEYED TEXT BACK, NOT   *
039900*    THE PARSED MM/DD/YYYY, SO THE TELLER SEES EXACTLY WHAT WAS  *
040000*    TYPED.                                                       *
040100******************************************************************
040200*    900-SET-RANGE-MESSAGE -- RULE 1 (BAD FORMAT) AND RULE 2
040300*    (OUT-OF-RANGE MONTH/DAY/YEAR) SHARE THIS SAME WORDING PER
040400*    THE 02/11/11 CR-0788 CHANGE NOTED ABOVE.
040500       900-SET-RANGE-MESSAGE.
040600           MOVE 01 TO LK-RETURN-CODE.
040700           STRING 'DOB invalid: ' DELIMITED BY SIZE
040800                  LK-DOB-TEXT DELIMITED BY SPACE
040900                  ' is out of range!' DELIMITED BY SIZE
041000                  INTO LK-MESSAGE-TEXT.
041100
041200*    910-SET-CALENDAR-MESSAGE -- RULE 3, A DATE LIKE 2/30 OR
041300*    2/29 IN A NON-LEAP YEAR.
041400       910-SET-CALENDAR-MESSAGE.
041500           STRING 'DOB invalid: ' DELIMITED BY SIZE
041600                  LK-DOB-TEXT DELIMITED BY SPACE
041700                  ' not a valid calendar date!' DELIMITED BY SIZE
041800                  INTO LK-MESSAGE-TEXT.
041900
042000*    920-SET-FUTURE-MESSAGE -- RULE 4, DOB IS TODAY OR LATER.
042100       920-SET-FUTURE-MESSAGE.
042200           STRING 'DOB invalid: ' DELIMITED BY SIZE
042300                  LK-DOB-TEXT DELIMITED BY SPACE
042400                  ' is in the future or today!' DELIMITED BY SIZE
042500                  INTO LK-MESSAGE-TEXT.
042600
042700*    930-SET-UNDER-AGE-MESSAGE -- RULE 5, HOLDER HAS NOT YET
042800*    REACHED THE 18TH BIRTHDAY AS OF TODAY'S DATE.
042900       930-SET-UNDER-AGE-MESSAGE.
043000           STRING 'DOB invalid: ' DELIMITED BY SIZE
043100                  LK-DOB-TEXT DELIMITED BY SPACE
043200                  ' is under 18 years old!' DELIMITED BY SIZE
043300                  INTO LK-MESSAGE-TEXT.
