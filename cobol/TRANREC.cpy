000100******************************************************************
000200*  COPY MEMBER:   TRANREC                                         *
000300*  GARDEN STATE TRUST CO. - DATA PROCESSING                       *
000400*                                                                 *
000500*  DESCRIPTION:  ONE LINE OF THE DAILY TRANSACTION COMMAND FILE   *
000600*  (TRANIN).  THE LINE IS FREE-FORM, SPACE-DELIMITED TOKENS, NOT  *
000700*  A FIXED-COLUMN RECORD -- THE FIRST TOKEN IS ALWAYS THE COMMAND *
000800*  CODE.  TOKENIZING IS DONE IN WORKING-STORAGE (SEE TRANWORK).   *
000900*                                                                 *
001000*       O  ACCT-TYPE  BRANCH-CITY  FIRST  LAST  DOB  DEPOSIT      *
001100*       C  ACCT-NUMBER   (OR)   FIRST  LAST  DOB                  *
001200*       D  ACCT-NUMBER  AMOUNT                                    *
001300*       W  ACCT-NUMBER  AMOUNT                                    *
001400*       P  / PA / PB / PH / PT / Q    (NO OPERANDS)                *
001500*                                                                 *
001600******************************************************************
001700* MAINTENANCE HISTORY                                             *
001800*  03/14/88  DK   INITIAL LAYOUT.                                 *
001900*  08/02/88  DK   CR-0114 - RECORD LENGTH CONFIRMED AT 80 TO      *
002000*                  MATCH THE TELLER WORKSTATION UPLOAD FORMAT.    *
002100******************************************************************
002200 01  TRAN-CMD-RECORD.
002300     05  TRAN-LINE-TEXT                PIC X(80).
002400 01  TRAN-CMD-PEEK REDEFINES TRAN-CMD-RECORD.
002500     05  TRAN-PEEK-CODE                PIC X(02).
002600     05  FILLER                        PIC X(78).
