000100******************************************************************
000200*  COPY MEMBER:   TRANWORK                                        *
000300*  GARDEN STATE TRUST CO. - DATA PROCESSING                       *
000400*                                                                 *
000500*  DESCRIPTION:  WORKING-STORAGE BREAKDOWN OF THE TOKENS ON THE   *
000600*  TRANSACTION COMMAND LINE, BUILT BY 110-TOKENIZE-COMMAND IN     *
000700*  TRANMGR.  TRAN-TOK(1) THRU (6) HOLD THE OPERAND TOKENS, IN     *
000800*  POSITION, WHATEVER COMMAND IS BEING PROCESSED -- EACH          *
000900*  COMMAND'S PARAGRAPHS GIVE THEM THEIR OWN MEANING.              *
001000*                                                                 *
001100******************************************************************
001200* MAINTENANCE HISTORY                                             *
001300*  03/14/88  DK   INITIAL LAYOUT - 4 TOKENS.                      *
001400*  08/02/88  DK   CR-0114 - WIDENED TO 6 TOKENS FOR THE           *
001500*                  OPEN-ACCOUNT COMMAND (TYPE/CITY/FIRST/LAST/    *
001600*                  DOB/DEPOSIT).                                  *
001700*  01/09/89  RMT  CR-0201 - TRAN-TOKENS-ALL REDEFINE ADDED SO THE *
001800*                  ORIGINAL INPUT CAN BE ECHOED INTO ERROR        *
001900*                  MESSAGES WITHOUT RE-CONCATENATING EACH TOKEN.  *
002000******************************************************************
002100 01  TRAN-WORK-AREA.
002200     05  TRAN-CMD-CODE                 PIC X(02).
002300     05  TRAN-TOK-COUNT                PIC 9(02) COMP VALUE 0.
002400     05  TRAN-TOKEN-TABLE.
002500         10  TRAN-TOK OCCURS 6 TIMES
002600                      INDEXED BY TRAN-TOK-IDX
002700                                      PIC X(15).
002800     05  TRAN-TOKENS-ALL REDEFINES TRAN-TOKEN-TABLE
002900                                      PIC X(90).
