000100******************************************************************
000200*  COPY MEMBER:   ACCTREC                                         *
000300*  GARDEN STATE TRUST CO. - DATA PROCESSING                       *
000400*                                                                 *
000500*  DESCRIPTION:  ONE OPEN-ACCOUNT / CLOSED-ACCOUNT ENTRY.  THIS   *
000600*  MEMBER IS WRITTEN WITH A :TAG: REPLACING TOKEN SO THE SAME     *
000700*  LAYOUT SERVES BOTH THE LIVE ACCOUNT TABLE AND THE CLOSED-      *
000800*  ACCOUNT ARCHIVE TABLE -- SEE THE COPY STATEMENTS IN TRANMGR.   *
000900*                                                                 *
001000*       COPY ACCTREC REPLACING ==:TAG:== BY ==ACCT==.             *
001100*       COPY ACCTREC REPLACING ==:TAG:== BY ==ARCH==.             *
001200*                                                                 *
001300******************************************************************
001400* MAINTENANCE HISTORY                                             *
001500*  03/14/88  DK   INITIAL LAYOUT - CHECKING/SAVINGS ONLY.         *
001600*  02/18/91  RMT  CR-0354 - ADDED HOLDER-DOB FOR THE DUPLICATE-    *
001700*                  HOLDER AND MINIMUM-AGE EDITS.                  *
001750*  09/09/92  DK   CR-0410 - BALANCE CONVERTED TO COMP-3 TO MATCH  *
001760*                  THE CUSTOMER MASTER'S PACKED STORAGE.          *
001800*  10/02/95  JCL  CR-0520 - ACCT-KEY-ALPHA REDEFINE ADDED SO THE  *
001900*                  9-DIGIT ACCOUNT NUMBER CAN BE COMPARED AS ONE  *
002000*                  STRING INSTEAD OF THREE SEPARATE FIELDS.       *
002100*  03/03/98  RMT  CR-0601 - HOLDER-DOB-YYYY WIDENED TO 4 DIGITS   *
002200*                  FOR YEAR 2000 (WAS 2 DIGITS WITH CENTURY       *
002300*                  WINDOW LOGIC IN THE CALLING PROGRAM). (Y2K)    *
002400*  11/04/02  DK   CR-0672 - STATUS-BYTE ADDED FOR ARCHIVE         *
002500*                  BOOK-KEEPING.                                  *
002600******************************************************************
002700     05  :TAG:-ACCT-KEY.
002800         10  :TAG:-BRANCH-CODE        PIC X(03).
002900         10  :TAG:-TYPE-CODE          PIC X(02).
003000         10  :TAG:-SERIAL             PIC X(04).
003100     05  :TAG:-ACCT-KEY-ALPHA REDEFINES :TAG:-ACCT-KEY
003200                                        PIC X(09).
003300*                                                                 *
003400*    HOLDER NAME - CASE AS KEYED ON THE OPEN-ACCOUNT COMMAND.     *
003500*                                                                 *
003600     05  :TAG:-HOLDER-NAME.
003700         10  :TAG:-HOLDER-FIRST       PIC X(15).
003800         10  :TAG:-HOLDER-LAST        PIC X(15).
003900*                                                                 *
004000*    HOLDER DATE OF BIRTH - VALIDATED BY DATEVAL BEFORE THE       *
004100*    ACCOUNT IS EVER ADDED TO THE TABLE.                          *
004200*                                                                 *
004300     05  :TAG:-HOLDER-DOB.
004400         10  :TAG:-DOB-MM             PIC 9(02).
004500         10  :TAG:-DOB-DD             PIC 9(02).
004600         10  :TAG:-DOB-YYYY           PIC 9(04).
004700     05  :TAG:-DOB-NUM REDEFINES :TAG:-HOLDER-DOB
004800                                        PIC 9(08).
004900*                                                                 *
005000*    CURRENT BALANCE - DOLLARS.CENTS, SIGNED, PACKED (SAME        *
005050*    USAGE AS CUST-ACCT-BALANCE ON THE OLD CUSTOMER MASTER).      *
005100*                                                                 *
005200     05  :TAG:-BALANCE                 PIC S9(09)V99 COMP-3.
005300     05  :TAG:-STATUS-BYTE             PIC X VALUE 'O'.
005400         88  :TAG:-ACCT-IS-OPEN             VALUE 'O'.
005500         88  :TAG:-ACCT-IS-CLOSED           VALUE 'C'.
005600*                                                                 *
005700*    RESERVED FOR FUTURE USE - DO NOT REMOVE WITHOUT CHECKING     *
005800*    WITH DATA ADMINISTRATION (SEE STANDARDS MANUAL SEC. 4).      *
005900*                                                                 *
006000     05  :TAG:-FILLER-AREA             PIC X(15).
