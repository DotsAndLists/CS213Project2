000100******************************************************************
000200*  COPY MEMBER:   BRANCTAB                                        *
000300*  GARDEN STATE TRUST CO. - DATA PROCESSING                       *
000400*                                                                 *
000500*  DESCRIPTION:  STATIC BRANCH REFERENCE TABLE.  FIVE BRANCHES,   *
000600*  LOADED BY VALUE CLAUSE AND RE-MAPPED WITH A REDEFINES -- THE   *
000700*  STANDARD SHOP TECHNIQUE FOR A SMALL TABLE THAT NEVER CHANGES   *
000800*  AT RUN TIME AND DOES NOT JUSTIFY A DATA BASE LOOKUP.           *
000900*                                                                 *
001000******************************************************************
001100* MAINTENANCE HISTORY                                             *
001200*  03/14/88  DK   INITIAL TABLE - EDISON, BRIDGEWATER, PRINCETON. *
001300*  08/02/88  DK   CR-0114 - PISCATAWAY AND WARREN BRANCHES ADDED. *
001400******************************************************************
001500 01  BRANCH-TABLE-DATA.
001600     05  FILLER  PIC X(30) VALUE '100EDISON      08817Middlesex '.
001700     05  FILLER  PIC X(30) VALUE '200BRIDGEWATER 08807Somerset  '.
001800     05  FILLER  PIC X(30) VALUE '300PRINCETON   08542Mercer    '.
001900     05  FILLER  PIC X(30) VALUE '400PISCATAWAY  08854Middlesex '.
002000     05  FILLER  PIC X(30) VALUE '500WARREN      07057Somerset  '.
002100 01  BRANCH-TABLE REDEFINES BRANCH-TABLE-DATA.
002200     05  BRANCH-TABLE-ENTRY OCCURS 5 TIMES
002300                            INDEXED BY BR-IDX.
002400         10  BR-CODE             PIC X(03).
002500         10  BR-CITY             PIC X(12).
002600         10  BR-ZIP              PIC X(05).
002700         10  BR-COUNTY           PIC X(10).
